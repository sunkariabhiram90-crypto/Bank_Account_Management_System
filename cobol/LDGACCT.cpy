000100***************************************************************           
000200* LDGACCT  --  BRANCH LEDGER MASTER FILE RECORD                *          
000300* MEMBER OF COPYLIB BRLDG.COBOL.COPYLIB                        *          
000400***************************************************************           
000500* ONE PHYSICAL RECORD ON MSTRFILE IS ONE OF THREE LOGICAL       *         
000600* RECORD TYPES, TOLD APART BY MF-RECORD-TYPE:                  *          
000700*    '1' = ADMIN CONTROL RECORD (ALWAYS RECORD 1 OF FILE)      *          
000800*    '2' = ACCOUNT MASTER RECORD                               *          
000900*    '3' = TRANSACTION HISTORY RECORD (OWNED BY THE ACCOUNT    *          
001000*          RECORD WRITTEN IMMEDIATELY BEFORE IT)               *          
001100* THE THREE LAYOUTS REDEFINE A COMMON 150 BYTE DATA AREA SO     *         
001200* THE FILE CAN BE READ/WRITTEN WITH ONE FD NO MATTER WHICH      *         
001300* KIND OF RECORD COMES NEXT.                                   *          
001400*---------------------------------------------------------------          
001500* CHANGE LOG                                                    *         
001600*   KEYED BY DATE / PROGRAMMER / REQUEST NUMBER                 *         
001700*---------------------------------------------------------------          
001800*  06/14/82  D.STOUT    INITIAL COPYBOOK FOR BRANCH LEDGER PROJ           
001900*  11/03/83  D.STOUT    REQ 8213  ADDED ACCT-PIN-HASH/SALT FOR            
002000*                       NEW TELLER-LINE PIN LOGON                         
002100*  02/09/85  R.ALVES    REQ 8504  ADDED ACCT-TXN-COUNT, DROPPED           
002200*                       OLD ACCT-LAST-TXN-PTR (UNUSED SINCE 8213)         
002300*  07/22/88  M.KOSTA    REQ 8811  TRANSACTION RECORD WIDENED FOR          
002400*                       TXN-NARRATION (WAS 30, NOW 60)                    
002500*  01/18/94  R.ALVES    REQ 9403  ADMIN-RECORD ADDED FOR ON-LINE          
002600*                       ADMIN PASSWORD/SEQUENCE CONTROL                   
002700*  09/02/98  J.FARR     REQ 9844  Y2K REMEDIATION - DATE FIELDS           
002800*                       CONFIRMED CCYYMMDD THROUGHOUT, NO WINDOW          
002900*                       NEEDED (ALREADY 4 DIGIT YEAR)                     
003000*  03/11/01  J.FARR     REQ 0107  REVIEWED FOR EURO CONVERSION,           
003100*                       NO CHANGE REQUIRED (DOMESTIC LEDGER ONLY)         
003200*---------------------------------------------------------------          
003300 01  MF-MASTER-RECORD.                                                    
003400     05  MF-RECORD-TYPE            PIC X(01).                             
003500         88  MF-IS-ADMIN-RECORD        VALUE '1'.                         
003600         88  MF-IS-ACCOUNT-RECORD      VALUE '2'.                         
003700         88  MF-IS-TRANSACTION-RECORD  VALUE '3'.                         
003800     05  MF-DATA-AREA              PIC X(150).                            
003900*---------------------------------------------------------------          
004000*    ADMIN CONTROL RECORD  (MF-RECORD-TYPE = '1', 1 PER FILE)             
004100*---------------------------------------------------------------          
004200     05  MF-ADMIN-DATA REDEFINES MF-DATA-AREA.                            
004300         10  MF-ADMIN-USER         PIC X(20).                             
004400         10  MF-ADMIN-PASS-HASH    PIC X(44).                             
004500         10  MF-ADMIN-PASS-SALT    PIC X(24).                             
004600         10  MF-ADMIN-NEXT-ACCT-NO PIC 9(10).                             
004700         10  FILLER                PIC X(52).                             
004800*---------------------------------------------------------------          
004900*    ACCOUNT MASTER RECORD  (MF-RECORD-TYPE = '2')                        
005000*---------------------------------------------------------------          
005100     05  MF-ACCOUNT-DATA REDEFINES MF-DATA-AREA.                          
005200         10  MF-ACCT-NUMBER        PIC 9(10).                             
005300         10  MF-ACCT-OWNER-NAME    PIC X(40).                             
005400         10  MF-ACCT-TYPE          PIC X(01).                             
005500             88  MF-ACCT-TYPE-SAVINGS  VALUE 'S'.                         
005600             88  MF-ACCT-TYPE-CURRENT  VALUE 'C'.                         
005700         10  MF-ACCT-BALANCE       PIC S9(11)V99 COMP-3.                  
005800         10  MF-ACCT-PIN-HASH      PIC X(44).                             
005900         10  MF-ACCT-PIN-SALT      PIC X(24).                             
006000         10  MF-ACCT-ACTIVE        PIC X(01).                             
006100             88  MF-ACCT-IS-ACTIVE     VALUE 'Y'.                         
006200             88  MF-ACCT-IS-FROZEN     VALUE 'N'.                         
006300         10  MF-ACCT-CREATED-DATE  PIC 9(08).                             
006400         10  MF-ACCT-CREATED-TIME  PIC 9(06).                             
006500         10  MF-ACCT-TXN-COUNT     PIC 9(04).                             
006600         10  FILLER                PIC X(05).                             
006700*---------------------------------------------------------------          
006800*    TRANSACTION HISTORY RECORD  (MF-RECORD-TYPE = '3')                   
006900*---------------------------------------------------------------          
007000     05  MF-TRANSACTION-DATA REDEFINES MF-DATA-AREA.                      
007100         10  MF-TXN-ACCT-NUMBER    PIC 9(10).                             
007200         10  MF-TXN-ID             PIC X(36).                             
007300         10  MF-TXN-DATE           PIC 9(08).                             
007400         10  MF-TXN-TIME           PIC 9(06).                             
007500         10  MF-TXN-TYPE           PIC X(01).                             
007600             88  MF-TXN-TYPE-DEPOSIT    VALUE 'D'.                        
007700             88  MF-TXN-TYPE-WITHDRAWAL VALUE 'W'.                        
007800             88  MF-TXN-TYPE-TRANSFER   VALUE 'T'.                        
007900             88  MF-TXN-IS-REVERSIBLE   VALUE 'D' 'W'.                    
008000         10  MF-TXN-AMOUNT         PIC S9(9)V99  COMP-3.                  
008100         10  MF-TXN-BALANCE-AFTER  PIC S9(11)V99 COMP-3.                  
008200         10  MF-TXN-NARRATION      PIC X(60).                             
008300         10  FILLER                PIC X(16).                             
