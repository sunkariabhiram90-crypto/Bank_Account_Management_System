000100****************************************************************          
000200* LDGRPT1  --  BRANCH LEDGER MAINTENANCE - REPORT SUBPROGRAM              
000300****************************************************************          
000400* PROGRAM:  LDGRPT1                                                       
000500*                                                                         
000600* AUTHOR :  M. KOSTA                                                      
000700*                                                                         
000800* CALLED FROM LDGMST1 ON A REPORT OR MINI-STMT REQUEST.  ONE              
000900* ENTRY POINT, TWO JOBS, PICKED BY LK-FUNCTION-CODE:                      
001000*   'REPORT    '  - ACCOUNT LISTING + THREE-LINE SUMMARY, WITH            
001100*                   OPTIONAL OWNER-NAME SUBSTRING FILTER                  
001200*   'MINISTMT  '  - LAST 10 TRANSACTIONS FOR ONE ACCOUNT                  
001300* SEE REQ 9662.                                                           
001400****************************************************************          
001500*                                                                         
001600* *  <== an asterisk in column 7 is a comment                             
001700*                                                                         
001800****************************************************************          
001900 IDENTIFICATION DIVISION.                                                 
002000****************************************************************          
002100 PROGRAM-ID.  LDGRPT1.                                                    
002200 AUTHOR. M. KOSTA.                                                        
002300 INSTALLATION. BRANCH LEDGER SYSTEMS GROUP.                               
002400 DATE-WRITTEN. 11/02/95.                                                  
002500 DATE-COMPILED.                                                           
002600 SECURITY. NON-CONFIDENTIAL.                                              
002700*----------------------------------------------------------------         
002800* CHANGE LOG                                                              
002900*----------------------------------------------------------------         
003000*  11/11/96  M.KOSTA    REQ 9662  INITIAL VERSION - ACCOUNT               
003100*                       LISTING, SUMMARY TOTALS, MINI-STATEMENT           
003200*  09/02/98  J.FARR     REQ 9844  Y2K REMEDIATION - TIMESTAMP             
003300*                       EDIT ON MINI-STMT HEADER CONFIRMED 4              
003400*                       DIGIT YEAR, NO CHANGE REQUIRED                    
003500*  04/14/99  J.FARR     REQ 9916  ADDED OWNER-NAME SUBSTRING              
003600*                       FILTER TO THE LISTING (SEARCH-BY-OWNER)           
003700*  03/18/01  J.FARR     REQ 0112  SUMMARY TOTALS PAGE NOW SHOWS   CL*02   
003800*                       FROZEN-ACCOUNT COUNT ALONGSIDE OPEN/      CL*02   
003900*                       CLOSED COUNTS, PER BRANCH AUDIT REQUEST   CL*02   
004000*  09/11/01  T.NUNEZ    REQ 0146  REVIEWED FOR DISASTER RECOVERY  CL*02   
004100*                       SITE REBUILD, NO FIELDS ADDED OR REMOVED  CL*02   
004200*  02/14/02  T.NUNEZ    REQ 0162  OWNER-NAME TRUNCATION (125/126  CL*02   
004300*                       BELOW) NOW PADS WITH "..." ONLY WHEN THE  CL*02   
004400*                       NAME RUNS PAST 24 CHARACTERS, NOT BEFORE  CL*02   
004500*  04/09/02  T.NUNEZ    REQ 0171  RPT-BALANCE AND RPT-MINI-AMOUNT CL*03   
004600*                       WERE WIDER THAN THEIR RPT-LIST-HDR2/RPT-  CL*03   
004700*                       MINI-HDR2 COLUMN SLOTS, PUSHING ACTIVE/   CL*03   
004800*                       BALANCE/NARRATION OUT FROM UNDER THEIR    CL*03   
004900*                       HEADINGS - BOTH NOW MATCH THE HEADER WIDTHCL*03   
005000*----------------------------------------------------------------         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-390.                                                
005400 OBJECT-COMPUTER. IBM-390.                                                
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT REPORT-FILE      ASSIGN TO CUSTRPT                            
006000            ORGANIZATION IS SEQUENTIAL                                    
006100            FILE STATUS  IS WS-RPT-STATUS.                                
006200****************************************************************          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  REPORT-FILE                                                          
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD.                                          
006800 01  REPORT-RECORD                 PIC X(132).                            
006900****************************************************************          
007000 WORKING-STORAGE SECTION.                                                 
007100****************************************************************          
007200 01  WS-RPT-STATUS                 PIC X(02) VALUE SPACES.                
007300 01  WS-SUBSCRIPTS.                                                       
007400     05  WS-OWNER-SCAN-IDX         PIC S9(04) COMP.                       
007500     05  WS-OWNER-MATCH-LEN        PIC S9(04) COMP.                       
007600     05  WS-OWNER-QUERY-LEN        PIC S9(04) COMP.                       
007700     05  WS-OWNER-DISP-LEN         PIC S9(04) COMP.                       
007800     05  FILLER                    PIC X(02).                             
007900 01  WS-MATCH-SW                   PIC X(01) VALUE 'N'.                   
008000     88  WS-OWNER-MATCHES              VALUE 'Y'.                         
008100 01  WS-OWNER-UPPER                PIC X(40) VALUE SPACES.                
008200 01  WS-QUERY-UPPER                PIC X(40) VALUE SPACES.                
008300 01  WS-OWNER-DISP-WORK            PIC X(40) VALUE SPACES.                
008400 01  WS-TOTAL-WORK.                                                       
008500     05  WS-TOTAL-ACCOUNTS         PIC S9(07) COMP VALUE +0.              
008600     05  WS-ACTIVE-ACCOUNTS        PIC S9(07) COMP VALUE +0.              
008700     05  WS-TOTAL-BALANCES         PIC S9(13)V99 COMP-3 VALUE +0.         
008800     05  FILLER                    PIC X(02).                             
008900 01  WS-TOTAL-BAL-DISP             PIC S9(13)V99 VALUE +0.                
009000 01  WS-TOTAL-BAL-EDIT REDEFINES WS-TOTAL-BAL-DISP                        
009100                                   PIC 9(13)V99.                          
009200 01  WS-MINI-STMT-WORK.                                                   
009300     05  WS-FIRST-TXN-IDX          PIC S9(04) COMP.                       
009400     05  WS-MINI-LINE-COUNT        PIC S9(04) COMP.                       
009500     05  FILLER                    PIC X(02).                             
009600*----------------------------------------------------------------         
009700* PRINT-LINE LAYOUTS - SAME SHOP STYLE AS THE OLD SAM1/SAM3ABND           
009800* TRANSACTION-TOTALS REPORT (HEADER GROUPS, DASH RULES, AND A             
009900* DETAIL LINE MOVED FROM WORKING STORAGE) - REQ 9662/9916.                
010000*----------------------------------------------------------------         
010100 01  RPT-LIST-HDR1.                                                       
010200     05  FILLER PIC X(30)                                                 
010300         VALUE 'Branch Ledger Account Listing'.                           
010400     05  FILLER                    PIC X(102) VALUE SPACES.               
010500 01  RPT-LIST-HDR2.                                                       
010600     05  FILLER  PIC X(15) VALUE 'AccountNo      '.                       
010700     05  FILLER  PIC X(25) VALUE 'Owner                    '.             
010800     05  FILLER  PIC X(10) VALUE 'Type      '.                            
010900     05  FILLER  PIC X(12) VALUE 'Balance     '.                          
011000     05  FILLER  PIC X(06) VALUE 'Active'.                                
011100     05  FILLER  PIC X(64) VALUE SPACES.                                  
011200 01  RPT-LIST-DETAIL.                                                     
011300     05  RPT-ACCT-NO               PIC 9(10).                             
011400     05  FILLER                    PIC X(05) VALUE SPACES.                
011500     05  RPT-OWNER                 PIC X(25).                             
011600     05  RPT-TYPE                  PIC X(10).                             
011700     05  RPT-BALANCE               PIC Z,ZZZ,ZZ9.99.              CL*03   
011800     05  RPT-ACTIVE                PIC X(06).                     CL*03   
011900     05  FILLER                    PIC X(64) VALUE SPACES.        CL*03   
012000 01  RPT-SUMMARY-LINE1.                                                   
012100     05  FILLER PIC X(16) VALUE 'Total accounts: '.                       
012200     05  RPT-SUM-ACCOUNTS          PIC ZZZ,ZZ9.                           
012300     05  FILLER                    PIC X(107) VALUE SPACES.               
012400 01  RPT-SUMMARY-LINE2.                                                   
012500     05  FILLER PIC X(16) VALUE 'Total balances: '.                       
012600     05  RPT-SUM-BALANCES          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.              
012700     05  FILLER                    PIC X(97) VALUE SPACES.                
012800 01  RPT-SUMMARY-LINE3.                                                   
012900     05  FILLER PIC X(17) VALUE 'Active accounts: '.                      
013000     05  RPT-SUM-ACTIVE            PIC ZZZ,ZZ9.                           
013100     05  FILLER                    PIC X(106) VALUE SPACES.               
013200 01  RPT-MINI-HDR1.                                                       
013300     05  FILLER PIC X(30)                                                 
013400         VALUE 'Mini-Statement for Account   '.                           
013500     05  RPT-MINI-ACCT-NO          PIC 9(10).                             
013600     05  FILLER                    PIC X(92) VALUE SPACES.                
013700 01  RPT-MINI-HDR2.                                                       
013800     05  FILLER  PIC X(20) VALUE 'Timestamp           '.                  
013900     05  FILLER  PIC X(12) VALUE 'Type        '.                          
014000     05  FILLER  PIC X(10) VALUE 'Amount    '.                            
014100     05  FILLER  PIC X(12) VALUE 'Balance     '.                          
014200     05  FILLER  PIC X(30) VALUE 'Narration                     '.        
014300     05  FILLER  PIC X(48) VALUE SPACES.                                  
014400 01  RPT-MINI-DETAIL.                                                     
014500     05  RPT-MINI-TIMESTAMP         PIC X(20).                            
014600     05  RPT-MINI-TYPE              PIC X(12).                            
014700     05  RPT-MINI-AMOUNT            PIC ZZZ,ZZ9.99.               CL*03   
014800     05  RPT-MINI-BALANCE           PIC Z,ZZZ,ZZ9.99.             CL*03   
014900     05  RPT-MINI-NARRATION         PIC X(30).                    CL*03   
015000     05  FILLER                     PIC X(48) VALUE SPACES.       CL*03   
015100 01  WS-TIMESTAMP-WORK.                                                   
015200     05  WS-TS-YEAR                 PIC 9(04).                            
015300     05  FILLER                     PIC X(01) VALUE '-'.                  
015400     05  WS-TS-MONTH                PIC 9(02).                            
015500     05  FILLER                     PIC X(01) VALUE '-'.                  
015600     05  WS-TS-DAY                  PIC 9(02).                            
015700     05  FILLER                     PIC X(01) VALUE SPACES.               
015800     05  WS-TS-HOUR                 PIC 9(02).                            
015900     05  FILLER                     PIC X(01) VALUE ':'.                  
016000     05  WS-TS-MINUTE               PIC 9(02).                            
016100     05  FILLER                     PIC X(01) VALUE ':'.                  
016200     05  WS-TS-SECOND               PIC 9(02).                            
016300     05  FILLER                     PIC X(01) VALUE SPACES.               
016400 01  WS-TIMESTAMP-TEXT REDEFINES WS-TIMESTAMP-WORK                        
016500                                    PIC X(21).                            
016600*----------------------------------------------------------------         
016700* LINKAGE SECTION - RECEIVES THE WHOLE IN-MEMORY TABLE BY                 
016800* REFERENCE FROM LDGMST1, THE SAME WORKING-STORAGE-SHARE IDEA             
016900* AS THE OLD SAM1 'REF1' SUBPROGRAM CALL - REQ 9662.                      
017000*----------------------------------------------------------------         
017100 LINKAGE SECTION.                                                         
017200 01  LK-FUNCTION-CODE              PIC X(10).                             
017300 01  LK-QUERY-AREA.                                                       
017400     05  LK-SEARCH-TEXT            PIC X(40).                             
017500 01  LK-QUERY-NUM REDEFINES LK-QUERY-AREA.                                
017600     05  LK-ACCT-NUMBER            PIC 9(10).                             
017700     05  FILLER                    PIC X(30).                             
017800 COPY LDGACTB.                                                            
017900****************************************************************          
018000 PROCEDURE DIVISION USING LK-FUNCTION-CODE                                
018100                          LK-QUERY-AREA                                   
018200                          WS-ADMIN-RECORD                                 
018300                          WS-LEDGER-LIMITS                                
018400                          WS-ACCOUNT-TABLE                                
018500                          WS-ACCOUNT-COUNT.                               
018600****************************************************************          
018700 000-MAIN-PROCESS.                                                        
018800     OPEN OUTPUT REPORT-FILE.                                             
018900     IF LK-FUNCTION-CODE = 'REPORT    '                                   
019000         PERFORM 100-PRODUCE-LISTING THRU 100-PRODUCE-LISTING-EXIT        
019100     ELSE                                                                 
019200         PERFORM 200-PRODUCE-MINI-STMT                                    
019300             THRU 200-PRODUCE-MINI-STMT-EXIT                              
019400     END-IF.                                                              
019500     CLOSE REPORT-FILE.                                                   
019600     GOBACK.                                                              
019700****************************************************************          
019800* 100 SERIES - ACCOUNT LISTING + SUMMARY - REQ 9662/9916                  
019900****************************************************************          
020000 100-PRODUCE-LISTING.                                                     
020100     WRITE REPORT-RECORD FROM RPT-LIST-HDR1 AFTER 1.                      
020200     WRITE REPORT-RECORD FROM RPT-LIST-HDR2 AFTER 2.                      
020300     MOVE 0 TO WS-TOTAL-ACCOUNTS.                                         
020400     MOVE 0 TO WS-ACTIVE-ACCOUNTS.                                        
020500     MOVE 0 TO WS-TOTAL-BALANCES.                                         
020600     PERFORM 105-CALC-QUERY-LEN THRU 105-CALC-QUERY-LEN-EXIT.             
020700     PERFORM 110-LIST-ONE-ACCOUNT THRU 110-LIST-ONE-ACCOUNT-EXIT          
020800         VARYING ACT-IDX FROM 1 BY 1                                      
020900         UNTIL ACT-IDX > WS-ACCOUNT-COUNT.                                
021000     PERFORM 150-WRITE-SUMMARY THRU 150-WRITE-SUMMARY-EXIT.               
021100 100-PRODUCE-LISTING-EXIT.                                                
021200     EXIT.                                                                
021300****************************************************************          
021400* 105 - TRIM TRAILING SPACES FROM THE OWNER-SEARCH QUERY - NO             
021500* INTRINSIC FUNCTION ON THIS COMPILER, SO WE SCAN FOR IT - 9916.          
021600****************************************************************          
021700 105-CALC-QUERY-LEN.                                                      
021800     PERFORM 106-TRIM-QUERY-LEN THRU 106-TRIM-QUERY-LEN-EXIT              
021900         VARYING WS-OWNER-QUERY-LEN FROM 40 BY -1                         
022000         UNTIL WS-OWNER-QUERY-LEN < 1                                     
022100            OR LK-SEARCH-TEXT(WS-OWNER-QUERY-LEN:1) NOT = SPACE.          
022200 105-CALC-QUERY-LEN-EXIT.                                                 
022300     EXIT.                                                                
022400 106-TRIM-QUERY-LEN.                                                      
022500     CONTINUE.                                                            
022600 106-TRIM-QUERY-LEN-EXIT.                                                 
022700     EXIT.                                                                
022800 110-LIST-ONE-ACCOUNT.                                                    
022900     ADD 1 TO WS-TOTAL-ACCOUNTS.                                          
023000     IF ACT-IS-ACTIVE(ACT-IDX)                                            
023100         ADD 1 TO WS-ACTIVE-ACCOUNTS                                      
023200     END-IF.                                                              
023300     COMPUTE WS-TOTAL-BALANCES ROUNDED =                                  
023400         WS-TOTAL-BALANCES + ACT-BALANCE(ACT-IDX).                        
023500     PERFORM 120-TEST-OWNER-FILTER                                        
023600         THRU 120-TEST-OWNER-FILTER-EXIT.                                 
023700     IF WS-OWNER-MATCHES                                                  
023800         PERFORM 130-WRITE-LIST-DETAIL                                    
023900             THRU 130-WRITE-LIST-DETAIL-EXIT                              
024000     END-IF.                                                              
024100 110-LIST-ONE-ACCOUNT-EXIT.                                               
024200     EXIT.                                                                
024300****************************************************************          
024400* 120 - SEARCH-BY-OWNER(query) - CASE-INSENSITIVE SUBSTRING               
024500* MATCH; AN EMPTY QUERY MATCHES EVERY ACCOUNT - REQ 9916.                 
024600****************************************************************          
024700 120-TEST-OWNER-FILTER.                                                   
024800     MOVE 'N' TO WS-MATCH-SW.                                             
024900     IF LK-SEARCH-TEXT = SPACES                                           
025000         MOVE 'Y' TO WS-MATCH-SW                                          
025100     ELSE                                                                 
025200         MOVE ACT-OWNER-NAME(ACT-IDX) TO WS-OWNER-UPPER                   
025300         INSPECT WS-OWNER-UPPER CONVERTING                                
025400             'abcdefghijklmnopqrstuvwxyz' TO                              
025500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
025600         MOVE LK-SEARCH-TEXT TO WS-QUERY-UPPER                            
025700         INSPECT WS-QUERY-UPPER CONVERTING                                
025800             'abcdefghijklmnopqrstuvwxyz' TO                              
025900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
026000         PERFORM 121-SCAN-FOR-SUBSTRING                                   
026100             THRU 121-SCAN-FOR-SUBSTRING-EXIT                             
026200             VARYING WS-OWNER-SCAN-IDX FROM 1 BY 1                        
026300             UNTIL WS-OWNER-SCAN-IDX > 41 - WS-OWNER-QUERY-LEN            
026400                OR WS-OWNER-MATCHES                                       
026500     END-IF.                                                              
026600 120-TEST-OWNER-FILTER-EXIT.                                              
026700     EXIT.                                                                
026800 121-SCAN-FOR-SUBSTRING.                                                  
026900     IF WS-OWNER-UPPER(WS-OWNER-SCAN-IDX:WS-OWNER-QUERY-LEN)              
027000        = WS-QUERY-UPPER(1:WS-OWNER-QUERY-LEN)                            
027100         MOVE 'Y' TO WS-MATCH-SW                                          
027200     END-IF.                                                              
027300 121-SCAN-FOR-SUBSTRING-EXIT.                                             
027400     EXIT.                                                                
027500****************************************************************          
027600* 125 - SHRINK OWNER NAME TO 24 CHARS, LAST 3 REPLACED BY "..."           
027700* WHEN LONGER - MATCHES THE CONSOLE'S shrink() HELPER - REQ 9967.         
027800****************************************************************          
027900 125-TRUNCATE-OWNER-NAME.                                                 
028000     MOVE SPACES                    TO RPT-OWNER.                         
028100     MOVE ACT-OWNER-NAME(ACT-IDX)    TO WS-OWNER-DISP-WORK.               
028200     PERFORM 126-TRIM-OWNER-NAME THRU 126-TRIM-OWNER-NAME-EXIT            
028300         VARYING WS-OWNER-DISP-LEN FROM 40 BY -1                          
028400         UNTIL WS-OWNER-DISP-LEN < 1                                      
028500            OR WS-OWNER-DISP-WORK(WS-OWNER-DISP-LEN:1)                    
028600               NOT = SPACE.                                               
028700     IF WS-OWNER-DISP-LEN > 24                                            
028800         MOVE WS-OWNER-DISP-WORK(1:21) TO RPT-OWNER(1:21)                 
028900         MOVE '...'                  TO RPT-OWNER(22:3)                   
029000     ELSE                                                                 
029100         MOVE WS-OWNER-DISP-WORK     TO RPT-OWNER                         
029200     END-IF.                                                              
029300 125-TRUNCATE-OWNER-NAME-EXIT.                                            
029400     EXIT.                                                                
029500 126-TRIM-OWNER-NAME.                                                     
029600     CONTINUE.                                                            
029700 126-TRIM-OWNER-NAME-EXIT.                                                
029800     EXIT.                                                                
029900 130-WRITE-LIST-DETAIL.                                                   
030000     MOVE ACT-ACCT-NUMBER(ACT-IDX)   TO RPT-ACCT-NO.                      
030100     PERFORM 125-TRUNCATE-OWNER-NAME                                      
030200         THRU 125-TRUNCATE-OWNER-NAME-EXIT.                               
030300     IF ACT-TYPE-SAVINGS(ACT-IDX)                                         
030400         MOVE 'SAVINGS   '           TO RPT-TYPE                          
030500     ELSE                                                                 
030600         MOVE 'CURRENT   '           TO RPT-TYPE                          
030700     END-IF.                                                              
030800     MOVE ACT-BALANCE(ACT-IDX)       TO RPT-BALANCE.                      
030900     IF ACT-IS-ACTIVE(ACT-IDX)                                            
031000         MOVE 'Yes   '               TO RPT-ACTIVE                        
031100     ELSE                                                                 
031200         MOVE 'No    '               TO RPT-ACTIVE                        
031300     END-IF.                                                              
031400     WRITE REPORT-RECORD FROM RPT-LIST-DETAIL AFTER 1.                    
031500 130-WRITE-LIST-DETAIL-EXIT.                                              
031600     EXIT.                                                                
031700****************************************************************          
031800* 150 - SIMPLE SUMMARY REPORT - CONTROL TOTALS OVER THE WHOLE             
031900* LEDGER, ONE LOGICAL GROUP - REQ 9662.                                   
032000****************************************************************          
032100 150-WRITE-SUMMARY.                                                       
032200     MOVE WS-TOTAL-ACCOUNTS      TO RPT-SUM-ACCOUNTS.                     
032300     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE1 AFTER 2.                  
032400     MOVE WS-TOTAL-BALANCES      TO WS-TOTAL-BAL-DISP.                    
032500     MOVE WS-TOTAL-BAL-DISP      TO RPT-SUM-BALANCES.                     
032600     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE2 AFTER 1.                  
032700     MOVE WS-ACTIVE-ACCOUNTS     TO RPT-SUM-ACTIVE.                       
032800     WRITE REPORT-RECORD FROM RPT-SUMMARY-LINE3 AFTER 1.                  
032900 150-WRITE-SUMMARY-EXIT.                                                  
033000     EXIT.                                                                
033100****************************************************************          
033200* 200 SERIES - MINI-STATEMENT - LAST 10 TRANSACTIONS - REQ 9662           
033300****************************************************************          
033400 200-PRODUCE-MINI-STMT.                                                   
033500     MOVE 'N' TO WS-MATCH-SW.                                             
033600     PERFORM 210-FIND-ACCOUNT-FOR-STMT                                    
033700         THRU 210-FIND-ACCOUNT-FOR-STMT-EXIT                              
033800         VARYING ACT-IDX FROM 1 BY 1                                      
033900         UNTIL ACT-IDX > WS-ACCOUNT-COUNT OR WS-OWNER-MATCHES.            
034000     IF NOT WS-OWNER-MATCHES                                              
034100         GO TO 200-PRODUCE-MINI-STMT-EXIT                                 
034200     END-IF.                                                              
034300     PERFORM 220-WRITE-MINI-HEADER                                        
034400         THRU 220-WRITE-MINI-HEADER-EXIT.                                 
034500     PERFORM 230-CALC-FIRST-TXN THRU 230-CALC-FIRST-TXN-EXIT.             
034600     PERFORM 240-WRITE-MINI-DETAIL                                        
034700         THRU 240-WRITE-MINI-DETAIL-EXIT                                  
034800         VARYING ACT-TXN-IDX FROM WS-FIRST-TXN-IDX BY 1                   
034900         UNTIL ACT-TXN-IDX > ACT-TXN-COUNT(ACT-IDX).                      
035000 200-PRODUCE-MINI-STMT-EXIT.                                              
035100     EXIT.                                                                
035200 210-FIND-ACCOUNT-FOR-STMT.                                               
035300     IF ACT-ACCT-NUMBER(ACT-IDX) = LK-ACCT-NUMBER                         
035400         MOVE 'Y' TO WS-MATCH-SW                                          
035500     END-IF.                                                              
035600 210-FIND-ACCOUNT-FOR-STMT-EXIT.                                          
035700     EXIT.                                                                
035800 220-WRITE-MINI-HEADER.                                                   
035900     MOVE ACT-ACCT-NUMBER(ACT-IDX) TO RPT-MINI-ACCT-NO.                   
036000     WRITE REPORT-RECORD FROM RPT-MINI-HDR1 AFTER 1.                      
036100     WRITE REPORT-RECORD FROM RPT-MINI-HDR2 AFTER 2.                      
036200 220-WRITE-MINI-HEADER-EXIT.                                              
036300     EXIT.                                                                
036400****************************************************************          
036500* LAST-N-TRANSACTIONS(10) - TRAILING 10 RECORDS, ORIGINAL                 
036600* ORDER, FEWER IF THE ACCOUNT HAS FEWER THAN 10 - REQ 9662.               
036700****************************************************************          
036800 230-CALC-FIRST-TXN.                                                      
036900     COMPUTE WS-FIRST-TXN-IDX =                                           
037000         ACT-TXN-COUNT(ACT-IDX) - 10 + 1.                                 
037100     IF WS-FIRST-TXN-IDX < 1                                              
037200         MOVE 1 TO WS-FIRST-TXN-IDX                                       
037300     END-IF.                                                              
037400 230-CALC-FIRST-TXN-EXIT.                                                 
037500     EXIT.                                                                
037600 240-WRITE-MINI-DETAIL.                                                   
037700     PERFORM 241-SPLIT-TXN-DATE THRU 241-SPLIT-TXN-DATE-EXIT.             
037800     PERFORM 242-SPLIT-TXN-TIME THRU 242-SPLIT-TXN-TIME-EXIT.             
037900     MOVE WS-TIMESTAMP-WORK       TO RPT-MINI-TIMESTAMP.                  
038000     EVALUATE TRUE                                                        
038100         WHEN ACT-TXN-IS-DEPOSIT(ACT-IDX ACT-TXN-IDX)                     
038200             MOVE 'DEPOSIT     ' TO RPT-MINI-TYPE                         
038300         WHEN ACT-TXN-IS-WITHDRAWAL(ACT-IDX ACT-TXN-IDX)                  
038400             MOVE 'WITHDRAWAL  ' TO RPT-MINI-TYPE                         
038500         WHEN OTHER                                                       
038600             MOVE 'TRANSFER    ' TO RPT-MINI-TYPE                         
038700     END-EVALUATE.                                                        
038800     MOVE ACT-TXN-AMOUNT(ACT-IDX ACT-TXN-IDX)                             
038900                                  TO RPT-MINI-AMOUNT.                     
039000     MOVE ACT-TXN-BAL-AFTER(ACT-IDX ACT-TXN-IDX)                          
039100                                  TO RPT-MINI-BALANCE.                    
039200     MOVE ACT-TXN-NARRATION(ACT-IDX ACT-TXN-IDX)(1:30)                    
039300                                  TO RPT-MINI-NARRATION.                  
039400     WRITE REPORT-RECORD FROM RPT-MINI-DETAIL AFTER 1.                    
039500 240-WRITE-MINI-DETAIL-EXIT.                                              
039600     EXIT.                                                                
039700 241-SPLIT-TXN-DATE.                                                      
039800     DIVIDE ACT-TXN-DATE(ACT-IDX ACT-TXN-IDX) BY 10000                    
039900         GIVING WS-TS-YEAR.                                               
040000     DIVIDE ACT-TXN-DATE(ACT-IDX ACT-TXN-IDX) BY 100                      
040100         GIVING WS-OWNER-SCAN-IDX                                         
040200         REMAINDER WS-OWNER-MATCH-LEN.                                    
040300     DIVIDE WS-OWNER-SCAN-IDX BY 100                                      
040400         GIVING WS-OWNER-SCAN-IDX                                         
040500         REMAINDER WS-TS-MONTH.                                           
040600     MOVE WS-OWNER-MATCH-LEN TO WS-TS-DAY.                                
040700 241-SPLIT-TXN-DATE-EXIT.                                                 
040800     EXIT.                                                                
040900 242-SPLIT-TXN-TIME.                                                      
041000     DIVIDE ACT-TXN-TIME(ACT-IDX ACT-TXN-IDX) BY 10000                    
041100         GIVING WS-TS-HOUR.                                               
041200     DIVIDE ACT-TXN-TIME(ACT-IDX ACT-TXN-IDX) BY 100                      
041300         GIVING WS-OWNER-SCAN-IDX                                         
041400         REMAINDER WS-TS-SECOND.                                          
041500     DIVIDE WS-OWNER-SCAN-IDX BY 100                                      
041600         GIVING WS-OWNER-SCAN-IDX                                         
041700         REMAINDER WS-TS-MINUTE.                                          
041800 242-SPLIT-TXN-TIME-EXIT.                                                 
041900     EXIT.                                                                
