000100****************************************************************          
000200* LDGMST1  --  BRANCH LEDGER MAINTENANCE - MAIN DRIVER                    
000300****************************************************************          
000400* PROGRAM:  LDGMST1                                                       
000500*                                                                         
000600* AUTHOR :  D. STOUT                                                      
000700*                                                                         
000800* READS THE MASTER FILE (ADMIN + ACCOUNT + TRANSACTION RECORDS)           
000900* INTO THE IN-MEMORY ACCOUNT TABLE, APPLIES ONE TRANSACTION               
001000* REQUEST AT A TIME FROM THE REQUEST FILE, AND REWRITES THE               
001100* MASTER FILE AT END OF RUN.  THIS IS THE BATCH STAND-IN FOR              
001200* THE OLD ON-LINE TELLER-LINE LEDGER SCREENS - SEE REQ 9403.              
001300*                                                                         
001400* CAN BE MADE TO REJECT TRANSACTIONS FOR BAD INPUT DATA - THAT            
001500* IS BY DESIGN, NOT A BUG - SEE 200 THRU 298 BELOW.                       
001600****************************************************************          
001700*                                                                         
001800* Request file record descriptions: see COPY LDGTREQ.                     
001900*                                                                         
002000* *  <== an asterisk in column 7 is a comment                             
002100*                                                                         
002200****************************************************************          
002300 IDENTIFICATION DIVISION.                                                 
002400****************************************************************          
002500 PROGRAM-ID.  LDGMST1.                                                    
002600 AUTHOR. D. STOUT.                                                        
002700 INSTALLATION. BRANCH LEDGER SYSTEMS GROUP.                               
002800 DATE-WRITTEN. 01/18/94.                                                  
002900 DATE-COMPILED.                                                           
003000 SECURITY. NON-CONFIDENTIAL.                                              
003100*----------------------------------------------------------------         
003200* CHANGE LOG                                                              
003300*----------------------------------------------------------------         
003400*  01/18/94  D.STOUT    REQ 9403  INITIAL VERSION - CREATE,               
003500*                       DEPOSIT, WITHDRAW, TRANSFER ONLY                  
003600*  05/30/95  R.ALVES    REQ 9521  ADDED REVERSE, FREEZE-TOGGLE,           
003700*                       CHANGE-PIN REQUESTS                               
003800*  11/11/96  M.KOSTA    REQ 9662  ADDED ADMIN-LOGIN, LOGIN,               
003900*                       REPORT, MINI-STMT, CSV-EXPORT REQUESTS -          
004000*                       CALLS OUT TO LDGRPT1 AND LDGXPT1                  
004100*  11/20/96  M.KOSTA    REQ 9664  ADDED SET-ADMIN-PASSWORD                
004200*  09/02/98  J.FARR     REQ 9844  Y2K REMEDIATION - CURRENT-DATE          
004300*                       SWITCHED TO 8-DIGIT CCYYMMDD FORM                 
004400*  03/11/01  J.FARR     REQ 0107  DAILY WITHDRAWAL LIMIT AND              
004500*                       MINIMUM BALANCE EDITS MOVED UP FRONT OF           
004600*                       210/220 AHEAD OF THE ACCOUNT UPDATE               
004700*  10/09/01  T.NUNEZ    REQ 0151  WS-HASH-INPUT WIDENED TO X(36)  CL*02   
004800*                       TO MATCH ACT-TXN-ID - WAS X(24), 650/660  CL*02   
004900*                       WERE MOVING 12 BYTES OF WHATEVER FOLLOWED CL*02   
005000*                       IT IN STORAGE INTO EVERY STORED TXN-ID    CL*02   
005100*  04/09/02  T.NUNEZ    REQ 0172  DROPPED THE MOVE 'D'/'W' TO     CL*03   
005200*                       WS-HASH-INPUT(1:1) IN 600/630 - 640-NEXT- CL*03   
005300*                       TXN-ID CLEARS WS-HASH-INPUT BEFORE IT IS  CL*03   
005400*                       EVER READ, SO THE MOVE NEVER DID ANYTHING CL*03   
005500*----------------------------------------------------------------         
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER. IBM-390.                                                
005900 OBJECT-COMPUTER. IBM-390.                                                
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT MASTER-FILE      ASSIGN TO MSTRFILE                           
006500            ORGANIZATION IS SEQUENTIAL                                    
006600            FILE STATUS  IS WS-MSTR-STATUS.                               
006700     SELECT TRAN-REQUEST-FILE ASSIGN TO TRANREQ                           
006800            ORGANIZATION IS SEQUENTIAL                                    
006900            FILE STATUS  IS WS-TREQ-STATUS.                               
007000     SELECT REJECT-FILE      ASSIGN TO TRANREJ                            
007100            ORGANIZATION IS SEQUENTIAL                                    
007200            FILE STATUS  IS WS-TREJ-STATUS.                               
007300****************************************************************          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600 FD  MASTER-FILE                                                          
007700     RECORDING MODE IS F                                                  
007800     LABEL RECORDS ARE STANDARD                                           
007900     BLOCK CONTAINS 0 RECORDS.                                            
008000     COPY LDGACCT.                                                        
008100 FD  TRAN-REQUEST-FILE                                                    
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD                                           
008400     BLOCK CONTAINS 0 RECORDS.                                            
008500     COPY LDGTREQ.                                                        
008600 FD  REJECT-FILE                                                          
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE STANDARD                                           
008900     BLOCK CONTAINS 0 RECORDS.                                            
009000 01  REJECT-LINE                  PIC X(132).                             
009100****************************************************************          
009200 WORKING-STORAGE SECTION.                                                 
009300****************************************************************          
009400 01  WS-FILE-STATUS-CODES.                                                
009500     05  WS-MSTR-STATUS            PIC X(02) VALUE SPACES.                
009600         88  WS-MSTR-OK                VALUE '00'.                        
009700         88  WS-MSTR-EOF               VALUE '10'.                        
009800     05  WS-TREQ-STATUS            PIC X(02) VALUE SPACES.                
009900         88  WS-TREQ-OK                VALUE '00'.                        
010000         88  WS-TREQ-EOF               VALUE '10'.                        
010100     05  WS-TREJ-STATUS            PIC X(02) VALUE SPACES.                
010200     05  FILLER                    PIC X(02).                             
010300 01  WS-SWITCHES.                                                         
010400     05  WS-TREQ-EOF-SW            PIC X(01) VALUE 'N'.                   
010500         88  WS-TREQ-DONE              VALUE 'Y'.                         
010600     05  WS-MSTR-FOUND-SW          PIC X(01) VALUE 'N'.                   
010700         88  WS-MSTR-FILE-FOUND        VALUE 'Y'.                         
010800     05  WS-REJECT-SW              PIC X(01) VALUE 'N'.                   
010900         88  WS-REQUEST-REJECTED       VALUE 'Y'.                         
011000     05  WS-AUTH-OK-SW             PIC X(01) VALUE 'N'.                   
011100         88  WS-AUTH-PASSED            VALUE 'Y'.                         
011200     05  WS-ADMIN-SESSION-SW       PIC X(01) VALUE 'N'.                   
011300         88  WS-ADMIN-LOGGED-ON        VALUE 'Y'.                         
011400     05  FILLER                    PIC X(02).                             
011500 01  WS-COUNTERS.                                                         
011600     05  WS-REQUESTS-READ          PIC S9(07) COMP VALUE +0.              
011700     05  WS-REQUESTS-APPLIED       PIC S9(07) COMP VALUE +0.              
011800     05  WS-REQUESTS-REJECTED      PIC S9(07) COMP VALUE +0.              
011900     05  WS-NEXT-TXN-SEQ           PIC S9(09) COMP VALUE +0.              
012000     05  WS-NEXT-TXN-SEQ-DISP      PIC 9(09) VALUE 0.                     
012100     05  FILLER                    PIC X(02).                             
012200 01  WS-DATE-TIME-FIELDS.                                                 
012300     05  WS-CURRENT-DATE           PIC 9(08).                             
012400     05  WS-CURRENT-TIME           PIC 9(06).                             
012500     05  WS-TODAY-DATE REDEFINES WS-CURRENT-DATE PIC 9(08).               
012600     05  WS-LONG-DATE-TIME.                                               
012700         10  WS-LDT-DATE           PIC 9(08).                             
012800         10  WS-LDT-TIME           PIC 9(06).                             
012900         10  WS-LDT-DIFF           PIC S9(04).                            
013000         10  WS-LDT-DIFF-SIGN      PIC X(01).                             
013100         10  FILLER                PIC X(03).                             
013200 01  WS-MONEY-WORK-AREA.                                                  
013300     05  WS-OLD-BALANCE            PIC S9(11)V99 COMP-3.                  
013400     05  WS-NEW-BALANCE            PIC S9(11)V99 COMP-3.                  
013500     05  WS-AMOUNT-ROUNDED         PIC S9(09)V99 COMP-3.                  
013600     05  WS-WITHDRAWN-TODAY        PIC S9(11)V99 COMP-3.                  
013700     05  WS-MIN-BAL-FLOOR          PIC S9(11)V99 COMP-3.                  
013800     05  WS-SUM-BALANCES           PIC S9(13)V99 COMP-3.                  
013900     05  FILLER                    PIC X(02).                             
014000 01  WS-MONEY-LIMITS.                                                     
014100     05  WS-MIN-OPENING-DEPOSIT    PIC S9(09)V99 COMP-3                   
014200                                   VALUE +100.00.                         
014300     05  WS-DAILY-WITHDRAW-LIMIT   PIC S9(09)V99 COMP-3                   
014400                                   VALUE +50000.00.                       
014500     05  WS-MIN-BAL-SAVINGS        PIC S9(09)V99 COMP-3                   
014600                                   VALUE +100.00.                         
014700     05  WS-MIN-BAL-CURRENT        PIC S9(09)V99 COMP-3                   
014800                                   VALUE +0.00.                           
014900     05  FILLER                    PIC X(02).                             
015000 01  WS-FOUND-INDEXES.                                                    
015100     05  WS-ACCT-FOUND-SW          PIC X(01) VALUE 'N'.                   
015200         88  WS-ACCT-WAS-FOUND         VALUE 'Y'.                         
015300     05  WS-TOACCT-FOUND-SW        PIC X(01) VALUE 'N'.                   
015400         88  WS-TOACCT-WAS-FOUND      VALUE 'Y'.                          
015500     05  WS-TXN-FOUND-SW           PIC X(01) VALUE 'N'.                   
015600         88  WS-TXN-WAS-FOUND          VALUE 'Y'.                         
015700     05  WS-TXN-FOUND-IDX          PIC S9(04) COMP.                       
015800     05  FILLER                    PIC X(02).                             
015900 01  WS-REJECT-MESSAGE             PIC X(60) VALUE SPACES.                
016000 01  WS-NARRATION-WORK             PIC X(60) VALUE SPACES.                
016100 01  WS-PIN-HASH-WORK              PIC X(44) VALUE SPACES.                
016200 01  WS-PIN-SALT-WORK              PIC X(24) VALUE SPACES.                
016300 01  WS-CALLED-PIN-HASH-WORK       PIC X(44) VALUE SPACES.                
016400*----------------------------------------------------------------         
016500* HASH/SALT WORK AREA - SEE 520-HASH-VALUE.  PBKDF2/SECURERANDOM          
016600* ARE JCE LIBRARY CALLS NOT AVAILABLE ON THIS COMPILER - THIS IS          
016700* AN IN-HOUSE KEYED-FOLD SUBSTITUTE, NOT A CRYPTOGRAPHIC MATCH,           
016800* PER M.KOSTA / REQ 9662 REVIEW WITH SECURITY ADMIN.                      
016900*----------------------------------------------------------------         
017000 01  WS-HASH-WORK-AREA.                                                   
017100     05  WS-HASH-SEED              PIC S9(09) COMP.                       
017200     05  WS-HASH-ACCUM             PIC S9(09) COMP.                       
017300     05  WS-HASH-DIGIT             PIC S9(04) COMP.                       
017400     05  WS-HASH-ITER              PIC S9(04) COMP.                       
017500     05  WS-HASH-CHAR-IDX          PIC S9(04) COMP.                       
017600     05  WS-HASH-INPUT-LEN         PIC S9(04) COMP.                       
017700     05  WS-HASH-INPUT             PIC X(36) VALUE SPACES.        CL*02   
017800     05  WS-HASH-ONE-CHAR          PIC X(01) VALUE SPACES.                
017900     05  WS-CHAR-FOUND-SW          PIC X(01) VALUE 'N'.                   
018000         88  WS-CHAR-IS-FOUND          VALUE 'Y'.                         
018100     05  FILLER                    PIC X(02).                             
018200 01  B64-ALPHABET-TABLE.                                                  
018300     05  FILLER PIC X(64) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdef         
018400-    'ghijklmnopqrstuvwxyz0123456789+/'.                                  
018500 01  B64-ALPHABET REDEFINES B64-ALPHABET-TABLE.                           
018600     05  B64-CHAR OCCURS 64 TIMES INDEXED BY B64-IDX                      
018700                  PIC X(01).                                              
018800 01  WS-LINKAGE-FUNCTION           PIC X(10) VALUE SPACES.                
018900     88  WS-FUNC-REPORT                VALUE 'REPORT    '.                
019000     88  WS-FUNC-MINISTMT              VALUE 'MINISTMT  '.                
019100     88  WS-FUNC-CSVEXPORT             VALUE 'CSVEXPORT '.                
019200 01  WS-LINKAGE-QUERY-AREA.                                               
019300     05  WS-LINKAGE-SEARCH-TEXT    PIC X(40).                             
019400 01  WS-LINKAGE-QUERY-NUM REDEFINES WS-LINKAGE-QUERY-AREA.                
019500     05  WS-LINKAGE-ACCT-NUMBER    PIC 9(10).                             
019600     05  FILLER                    PIC X(30).                             
019700 COPY LDGACTB.                                                            
019800****************************************************************          
019900 PROCEDURE DIVISION.                                                      
020000****************************************************************          
020100 000-MAIN-PROCESS.                                                        
020200     PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.                     
020300     PERFORM 100-LOAD-MASTER-FILE THRU 100-LOAD-MASTER-FILE-EXIT.         
020400     PERFORM 710-READ-TRAN-REQUEST                                        
020500         THRU 710-READ-TRAN-REQUEST-EXIT.                                 
020600     PERFORM 200-PROCESS-ONE-REQUEST                                      
020700         THRU 200-PROCESS-ONE-REQUEST-EXIT                                
020800             UNTIL WS-TREQ-DONE.                                          
020900     PERFORM 400-SAVE-MASTER-FILE THRU 400-SAVE-MASTER-FILE-EXIT.         
021000     PERFORM 790-CLOSE-FILES THRU 790-CLOSE-FILES-EXIT.                   
021100     DISPLAY 'LDGMST1 REQUESTS READ    = ' WS-REQUESTS-READ.              
021200     DISPLAY 'LDGMST1 REQUESTS APPLIED = ' WS-REQUESTS-APPLIED.           
021300     DISPLAY 'LDGMST1 REQUESTS REJECTED= ' WS-REQUESTS-REJECTED.          
021400     GOBACK.                                                              
021500****************************************************************          
021600* 100 THRU 150  -  LOAD MASTER FILE INTO THE ACCOUNT TABLE                
021700****************************************************************          
021800 100-LOAD-MASTER-FILE.                                                    
021900     MOVE 0 TO WS-ACCOUNT-COUNT.                                          
022000     MOVE SPACES TO WS-MSTR-FOUND-SW.                                     
022100     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
022200     ACCEPT WS-CURRENT-TIME FROM TIME.                                    
022300     OPEN INPUT MASTER-FILE.                                              
022400     IF WS-MSTR-STATUS = '35' OR '05'                                     
022500         PERFORM 120-INIT-EMPTY-LEDGER                                    
022600             THRU 120-INIT-EMPTY-LEDGER-EXIT                              
022700     ELSE                                                                 
022800         PERFORM 130-READ-MASTER-RECORD                                   
022900             THRU 130-READ-MASTER-RECORD-EXIT                             
023000         PERFORM 140-PROCESS-MASTER-RECORD                                
023100             THRU 140-PROCESS-MASTER-RECORD-EXIT                          
023200             UNTIL WS-MSTR-EOF                                            
023300         CLOSE MASTER-FILE                                                
023400     END-IF.                                                              
023500 100-LOAD-MASTER-FILE-EXIT.                                               
023600     EXIT.                                                                
023700****************************************************************          
023800* NO MASTER FILE ON FIRST-EVER RUN - START A FRESH LEDGER WITH            
023900* THE HOUSE DEFAULT ADMIN USER/PASSWORD - REQ 9403.                       
024000****************************************************************          
024100 120-INIT-EMPTY-LEDGER.                                                   
024200     MOVE 'admin               ' TO WS-ADMIN-USER.                        
024300     MOVE 1000000000 TO WS-ADMIN-NEXT-ACCT-NO.                            
024400     MOVE 'admin123' TO WS-HASH-INPUT.                                    
024500     MOVE 8 TO WS-HASH-INPUT-LEN.                                         
024600     PERFORM 510-GENERATE-SALT THRU 510-GENERATE-SALT-EXIT.               
024700     MOVE WS-PIN-SALT-WORK TO WS-ADMIN-PASS-SALT.                         
024800     PERFORM 520-HASH-VALUE THRU 520-HASH-VALUE-EXIT.                     
024900     MOVE WS-PIN-HASH-WORK TO WS-ADMIN-PASS-HASH.                         
025000 120-INIT-EMPTY-LEDGER-EXIT.                                              
025100     EXIT.                                                                
025200 130-READ-MASTER-RECORD.                                                  
025300     READ MASTER-FILE                                                     
025400         AT END SET WS-MSTR-EOF TO TRUE                                   
025500     END-READ.                                                            
025600 130-READ-MASTER-RECORD-EXIT.                                             
025700     EXIT.                                                                
025800****************************************************************          
025900* A MASTER-FILE RECORD IS ONE OF ADMIN/ACCOUNT/TRANSACTION -              
026000* SEE COPY LDGACCT FOR THE REDEFINES LAYOUT.                              
026100****************************************************************          
026200 140-PROCESS-MASTER-RECORD.                                               
026300     EVALUATE TRUE                                                        
026400         WHEN MF-IS-ADMIN-RECORD                                          
026500             MOVE MF-ADMIN-USER      TO WS-ADMIN-USER                     
026600             MOVE MF-ADMIN-PASS-HASH TO WS-ADMIN-PASS-HASH                
026700             MOVE MF-ADMIN-PASS-SALT TO WS-ADMIN-PASS-SALT                
026800             MOVE MF-ADMIN-NEXT-ACCT-NO                                   
026900                                     TO WS-ADMIN-NEXT-ACCT-NO             
027000         WHEN MF-IS-ACCOUNT-RECORD                                        
027100             ADD 1 TO WS-ACCOUNT-COUNT                                    
027200             SET ACT-IDX TO WS-ACCOUNT-COUNT                              
027300             MOVE MF-ACCT-NUMBER     TO ACT-ACCT-NUMBER(ACT-IDX)          
027400             MOVE MF-ACCT-OWNER-NAME TO ACT-OWNER-NAME(ACT-IDX)           
027500             MOVE MF-ACCT-TYPE       TO ACT-TYPE(ACT-IDX)                 
027600             MOVE MF-ACCT-BALANCE    TO ACT-BALANCE(ACT-IDX)              
027700             MOVE MF-ACCT-PIN-HASH   TO ACT-PIN-HASH(ACT-IDX)             
027800             MOVE MF-ACCT-PIN-SALT   TO ACT-PIN-SALT(ACT-IDX)             
027900             MOVE MF-ACCT-ACTIVE     TO ACT-ACTIVE(ACT-IDX)               
028000             MOVE MF-ACCT-CREATED-DATE                                    
028100                                     TO ACT-CREATED-DATE(ACT-IDX)         
028200             MOVE MF-ACCT-CREATED-TIME                                    
028300                                     TO ACT-CREATED-TIME(ACT-IDX)         
028400             MOVE 0                 TO ACT-TXN-COUNT(ACT-IDX)             
028500         WHEN MF-IS-TRANSACTION-RECORD                                    
028600             ADD 1 TO ACT-TXN-COUNT(ACT-IDX)                              
028700             SET ACT-TXN-IDX TO ACT-TXN-COUNT(ACT-IDX)                    
028800             MOVE MF-TXN-ID          TO                                   
028900                  ACT-TXN-ID(ACT-IDX ACT-TXN-IDX)                         
029000             MOVE MF-TXN-DATE        TO                                   
029100                  ACT-TXN-DATE(ACT-IDX ACT-TXN-IDX)                       
029200             MOVE MF-TXN-TIME        TO                                   
029300                  ACT-TXN-TIME(ACT-IDX ACT-TXN-IDX)                       
029400             MOVE MF-TXN-TYPE        TO                                   
029500                  ACT-TXN-TYPE(ACT-IDX ACT-TXN-IDX)                       
029600             MOVE MF-TXN-AMOUNT      TO                                   
029700                  ACT-TXN-AMOUNT(ACT-IDX ACT-TXN-IDX)                     
029800             MOVE MF-TXN-BALANCE-AFTER TO                                 
029900                  ACT-TXN-BAL-AFTER(ACT-IDX ACT-TXN-IDX)                  
030000             MOVE MF-TXN-NARRATION   TO                                   
030100                  ACT-TXN-NARRATION(ACT-IDX ACT-TXN-IDX)                  
030200     END-EVALUATE.                                                        
030300     PERFORM 130-READ-MASTER-RECORD                                       
030400         THRU 130-READ-MASTER-RECORD-EXIT.                                
030500 140-PROCESS-MASTER-RECORD-EXIT.                                          
030600     EXIT.                                                                
030700****************************************************************          
030800* 200 THRU 298  -  ONE TRANSACTION REQUEST AT A TIME                      
030900****************************************************************          
031000 200-PROCESS-ONE-REQUEST.                                                 
031100     ADD 1 TO WS-REQUESTS-READ.                                           
031200     MOVE 'N' TO WS-REJECT-SW.                                            
031300     MOVE SPACES TO WS-REJECT-MESSAGE.                                    
031400     EVALUATE TRUE                                                        
031500         WHEN TR-REQ-CREATE-ACCOUNT                                       
031600             PERFORM 210-CREATE-ACCOUNT                                   
031700                 THRU 210-CREATE-ACCOUNT-EXIT                             
031800         WHEN TR-REQ-DEPOSIT                                              
031900             PERFORM 220-DEPOSIT THRU 220-DEPOSIT-EXIT                    
032000         WHEN TR-REQ-WITHDRAW                                             
032100             PERFORM 230-WITHDRAW THRU 230-WITHDRAW-EXIT                  
032200         WHEN TR-REQ-TRANSFER                                             
032300             PERFORM 240-TRANSFER THRU 240-TRANSFER-EXIT                  
032400         WHEN TR-REQ-REVERSE                                              
032500             PERFORM 250-REVERSE-TRANSACTION                              
032600                 THRU 250-REVERSE-TRANSACTION-EXIT                        
032700         WHEN TR-REQ-FREEZE-TOGGLE                                        
032800             PERFORM 260-FREEZE-TOGGLE THRU 260-FREEZE-TOGGLE-EXIT        
032900         WHEN TR-REQ-CHANGE-PIN                                           
033000             PERFORM 270-CHANGE-PIN THRU 270-CHANGE-PIN-EXIT              
033100         WHEN TR-REQ-ADMIN-LOGIN                                          
033200             PERFORM 280-ADMIN-LOGIN THRU 280-ADMIN-LOGIN-EXIT            
033300         WHEN TR-REQ-LOGIN                                                
033400             PERFORM 282-LOGIN THRU 282-LOGIN-EXIT                        
033500         WHEN TR-REQ-SET-ADMIN-PW                                         
033600             PERFORM 284-SET-ADMIN-PASSWORD                               
033700                 THRU 284-SET-ADMIN-PASSWORD-EXIT                         
033800         WHEN TR-REQ-REPORT                                               
033900             PERFORM 290-CALL-REPORT THRU 290-CALL-REPORT-EXIT            
034000         WHEN TR-REQ-MINI-STMT                                            
034100             PERFORM 292-CALL-MINI-STMT                                   
034200                 THRU 292-CALL-MINI-STMT-EXIT                             
034300         WHEN TR-REQ-CSV-EXPORT                                           
034400             PERFORM 294-CALL-CSV-EXPORT                                  
034500                 THRU 294-CALL-CSV-EXPORT-EXIT                            
034600         WHEN OTHER                                                       
034700             MOVE 'Unrecognized request type' TO WS-REJECT-MESSAGE        
034800             MOVE 'Y' TO WS-REJECT-SW                                     
034900     END-EVALUATE.                                                        
035000     IF WS-REQUEST-REJECTED                                               
035100         ADD 1 TO WS-REQUESTS-REJECTED                                    
035200         PERFORM 299-LOG-REJECTION THRU 299-LOG-REJECTION-EXIT            
035300     ELSE                                                                 
035400         ADD 1 TO WS-REQUESTS-APPLIED                                     
035500     END-IF.                                                              
035600     PERFORM 710-READ-TRAN-REQUEST                                        
035700         THRU 710-READ-TRAN-REQUEST-EXIT.                                 
035800 200-PROCESS-ONE-REQUEST-EXIT.                                            
035900     EXIT.                                                                
036000****************************************************************          
036100* 210 - CREATE-ACCOUNT(owner, type, pin, openingDeposit) - 9403           
036200****************************************************************          
036300 210-CREATE-ACCOUNT.                                                      
036400     MOVE TR-OWNER-NAME TO WS-NARRATION-WORK.                             
036500     IF WS-NARRATION-WORK = SPACES                                        
036600         MOVE 'Owner required' TO WS-REJECT-MESSAGE                       
036700         MOVE 'Y' TO WS-REJECT-SW                                         
036800     ELSE                                                                 
036900         IF TR-PIN IS NOT NUMERIC OR TR-PIN = SPACES                      
037000             MOVE 'PIN must be 4 digits' TO WS-REJECT-MESSAGE             
037100             MOVE 'Y' TO WS-REJECT-SW                                     
037200         ELSE                                                             
037300             IF TR-AMOUNT < WS-MIN-OPENING-DEPOSIT                        
037400                 MOVE 'Opening deposit below minimum'                     
037500                                   TO WS-REJECT-MESSAGE                   
037600                 MOVE 'Y' TO WS-REJECT-SW                                 
037700             ELSE                                                         
037800                 PERFORM 211-BUILD-NEW-ACCOUNT                            
037900                     THRU 211-BUILD-NEW-ACCOUNT-EXIT                      
038000             END-IF                                                       
038100         END-IF                                                           
038200     END-IF.                                                              
038300 210-CREATE-ACCOUNT-EXIT.                                                 
038400     EXIT.                                                                
038500 211-BUILD-NEW-ACCOUNT.                                                   
038600     ADD 1 TO WS-ACCOUNT-COUNT.                                           
038700     SET ACT-IDX TO WS-ACCOUNT-COUNT.                                     
038800     MOVE WS-ADMIN-NEXT-ACCT-NO TO ACT-ACCT-NUMBER(ACT-IDX).              
038900     ADD 1 TO WS-ADMIN-NEXT-ACCT-NO.                                      
039000     MOVE TR-OWNER-NAME  TO ACT-OWNER-NAME(ACT-IDX).                      
039100     MOVE TR-ACCT-TYPE   TO ACT-TYPE(ACT-IDX).                            
039200     MOVE 0              TO ACT-BALANCE(ACT-IDX).                         
039300     MOVE 'Y'            TO ACT-ACTIVE(ACT-IDX).                          
039400     MOVE WS-CURRENT-DATE TO ACT-CREATED-DATE(ACT-IDX).                   
039500     MOVE WS-CURRENT-TIME TO ACT-CREATED-TIME(ACT-IDX).                   
039600     MOVE 0              TO ACT-TXN-COUNT(ACT-IDX).                       
039700     MOVE TR-PIN          TO WS-HASH-INPUT.                               
039800     MOVE 4                TO WS-HASH-INPUT-LEN.                          
039900     PERFORM 510-GENERATE-SALT THRU 510-GENERATE-SALT-EXIT.               
040000     MOVE WS-PIN-SALT-WORK TO ACT-PIN-SALT(ACT-IDX).                      
040100     PERFORM 520-HASH-VALUE THRU 520-HASH-VALUE-EXIT.                     
040200     MOVE WS-PIN-HASH-WORK TO ACT-PIN-HASH(ACT-IDX).                      
040300     IF TR-AMOUNT > 0                                                     
040400         MOVE TR-AMOUNT        TO WS-AMOUNT-ROUNDED                       
040500         MOVE 'Opening deposit' TO WS-NARRATION-WORK                      
040600         PERFORM 600-ACCOUNT-DEPOSIT THRU 600-ACCOUNT-DEPOSIT-EXIT        
040700     END-IF.                                                              
040800 211-BUILD-NEW-ACCOUNT-EXIT.                                              
040900     EXIT.                                                                
041000****************************************************************          
041100* 220 - DEPOSIT(acctNo, amount, narration) - 9403                         
041200****************************************************************          
041300 220-DEPOSIT.                                                             
041400     IF TR-AMOUNT NOT > 0                                                 
041500         MOVE 'Amount must be positive' TO WS-REJECT-MESSAGE              
041600         MOVE 'Y' TO WS-REJECT-SW                                         
041700     ELSE                                                                 
041800         PERFORM 300-FIND-ACCOUNT THRU 300-FIND-ACCOUNT-EXIT              
041900         IF NOT WS-ACCT-WAS-FOUND                                         
042000             MOVE 'Account not found' TO WS-REJECT-MESSAGE                
042100             MOVE 'Y' TO WS-REJECT-SW                                     
042200         ELSE                                                             
042300             IF NOT ACT-IS-ACTIVE(ACT-IDX)                                
042400                 MOVE 'Account frozen' TO WS-REJECT-MESSAGE               
042500                 MOVE 'Y' TO WS-REJECT-SW                                 
042600             ELSE                                                         
042700                 MOVE TR-AMOUNT TO WS-AMOUNT-ROUNDED                      
042800                 MOVE TR-NARRATION TO WS-NARRATION-WORK                   
042900                 IF WS-NARRATION-WORK = SPACES                            
043000                     MOVE 'Deposit' TO WS-NARRATION-WORK                  
043100                 END-IF                                                   
043200                 PERFORM 600-ACCOUNT-DEPOSIT                              
043300                     THRU 600-ACCOUNT-DEPOSIT-EXIT                        
043400             END-IF                                                       
043500         END-IF                                                           
043600     END-IF.                                                              
043700 220-DEPOSIT-EXIT.                                                        
043800     EXIT.                                                                
043900****************************************************************          
044000* 230 - WITHDRAW(acctNo, amount, narration) - 9403/0107                   
044100****************************************************************          
044200 230-WITHDRAW.                                                            
044300     IF TR-AMOUNT NOT > 0                                                 
044400         MOVE 'Amount must be positive' TO WS-REJECT-MESSAGE              
044500         MOVE 'Y' TO WS-REJECT-SW                                         
044600     ELSE                                                                 
044700         PERFORM 300-FIND-ACCOUNT THRU 300-FIND-ACCOUNT-EXIT              
044800         IF NOT WS-ACCT-WAS-FOUND                                         
044900             MOVE 'Account not found' TO WS-REJECT-MESSAGE                
045000             MOVE 'Y' TO WS-REJECT-SW                                     
045100         ELSE                                                             
045200             IF NOT ACT-IS-ACTIVE(ACT-IDX)                                
045300                 MOVE 'Account frozen' TO WS-REJECT-MESSAGE               
045400                 MOVE 'Y' TO WS-REJECT-SW                                 
045500             ELSE                                                         
045600                 PERFORM 231-WITHDRAW-EDITS                               
045700                     THRU 231-WITHDRAW-EDITS-EXIT                         
045800             END-IF                                                       
045900         END-IF                                                           
046000     END-IF.                                                              
046100 230-WITHDRAW-EXIT.                                                       
046200     EXIT.                                                                
046300 231-WITHDRAW-EDITS.                                                      
046400     PERFORM 610-SUM-WITHDRAWN-TODAY                                      
046500         THRU 610-SUM-WITHDRAWN-TODAY-EXIT.                               
046600     ADD TR-AMOUNT TO WS-WITHDRAWN-TODAY.                                 
046700     IF WS-WITHDRAWN-TODAY > WS-DAILY-WITHDRAW-LIMIT                      
046800         MOVE 'Daily withdrawal limit exceeded'                           
046900                              TO WS-REJECT-MESSAGE                        
047000         MOVE 'Y' TO WS-REJECT-SW                                         
047100         GO TO 231-WITHDRAW-EDITS-EXIT                                    
047200     END-IF.                                                              
047300     PERFORM 620-SET-MIN-BAL-FLOOR                                        
047400         THRU 620-SET-MIN-BAL-FLOOR-EXIT.                                 
047500     IF ACT-BALANCE(ACT-IDX) - TR-AMOUNT < WS-MIN-BAL-FLOOR               
047600         MOVE 'Insufficient funds to maintain minimum balance'            
047700                              TO WS-REJECT-MESSAGE                        
047800         MOVE 'Y' TO WS-REJECT-SW                                         
047900         GO TO 231-WITHDRAW-EDITS-EXIT                                    
048000     END-IF.                                                              
048100     MOVE TR-AMOUNT TO WS-AMOUNT-ROUNDED.                                 
048200     MOVE TR-NARRATION TO WS-NARRATION-WORK.                              
048300     IF WS-NARRATION-WORK = SPACES                                        
048400         MOVE 'Withdrawal' TO WS-NARRATION-WORK                           
048500     END-IF.                                                              
048600     PERFORM 630-ACCOUNT-WITHDRAW                                         
048700         THRU 630-ACCOUNT-WITHDRAW-EXIT.                                  
048800 231-WITHDRAW-EDITS-EXIT.                                                 
048900     EXIT.                                                                
049000****************************************************************          
049100* 240 - TRANSFER(fromAcc, toAcc, amount, narration) - 9403                
049200* LOCK-ORDERING BY ACCOUNT NUMBER IN THE ORIGINAL ON-LINE                 
049300* PROGRAM IS NOT CARRIED HERE - THIS JOB IS SINGLE-THREADED.              
049400****************************************************************          
049500 240-TRANSFER.                                                            
049600     IF TR-AMOUNT NOT > 0                                                 
049700         MOVE 'Amount must be positive' TO WS-REJECT-MESSAGE              
049800         MOVE 'Y' TO WS-REJECT-SW                                         
049900     ELSE                                                                 
050000         IF TR-ACCT-NUMBER = TR-TO-ACCT-NUMBER                            
050100             MOVE 'Cannot transfer to same account'                       
050200                                TO WS-REJECT-MESSAGE                      
050300             MOVE 'Y' TO WS-REJECT-SW                                     
050400         ELSE                                                             
050500             PERFORM 241-TRANSFER-LOOKUPS                                 
050600                 THRU 241-TRANSFER-LOOKUPS-EXIT                           
050700         END-IF                                                           
050800     END-IF.                                                              
050900 240-TRANSFER-EXIT.                                                       
051000     EXIT.                                                                
051100 241-TRANSFER-LOOKUPS.                                                    
051200     PERFORM 300-FIND-ACCOUNT THRU 300-FIND-ACCOUNT-EXIT.                 
051300     MOVE WS-ACCT-FOUND-SW TO WS-TOACCT-FOUND-SW.                         
051400     IF WS-ACCT-WAS-FOUND                                                 
051500         SET ACT-SRCH-IDX TO ACT-IDX                                      
051600     END-IF.                                                              
051700     PERFORM 310-FIND-TO-ACCOUNT THRU 310-FIND-TO-ACCOUNT-EXIT.           
051800     IF NOT WS-ACCT-WAS-FOUND OR NOT WS-TOACCT-WAS-FOUND                  
051900         MOVE 'Account not found' TO WS-REJECT-MESSAGE                    
052000         MOVE 'Y' TO WS-REJECT-SW                                         
052100     ELSE                                                                 
052200         SET ACT-IDX TO ACT-SRCH-IDX                                      
052300         IF NOT ACT-IS-ACTIVE(ACT-IDX)                                    
052400             OR NOT ACT-IS-ACTIVE(ACT-SRCH-IDX)                           
052500             MOVE 'One of the accounts is frozen'                         
052600                                TO WS-REJECT-MESSAGE                      
052700             MOVE 'Y' TO WS-REJECT-SW                                     
052800         ELSE                                                             
052900             PERFORM 242-TRANSFER-EDITS                                   
053000                 THRU 242-TRANSFER-EDITS-EXIT                             
053100         END-IF                                                           
053200     END-IF.                                                              
053300 241-TRANSFER-LOOKUPS-EXIT.                                               
053400     EXIT.                                                                
053500 242-TRANSFER-EDITS.                                                      
053600     PERFORM 620-SET-MIN-BAL-FLOOR                                        
053700         THRU 620-SET-MIN-BAL-FLOOR-EXIT.                                 
053800     IF ACT-BALANCE(ACT-IDX) - TR-AMOUNT < WS-MIN-BAL-FLOOR               
053900         MOVE 'Insufficient funds to maintain minimum balance'            
054000                          TO WS-REJECT-MESSAGE                            
054100         MOVE 'Y' TO WS-REJECT-SW                                         
054200         GO TO 242-TRANSFER-EDITS-EXIT                                    
054300     END-IF.                                                              
054400     PERFORM 610-SUM-WITHDRAWN-TODAY                                      
054500         THRU 610-SUM-WITHDRAWN-TODAY-EXIT.                               
054600     ADD TR-AMOUNT TO WS-WITHDRAWN-TODAY.                                 
054700     IF WS-WITHDRAWN-TODAY > WS-DAILY-WITHDRAW-LIMIT                      
054800         MOVE 'Daily withdrawal limit exceeded for source'                
054900                          TO WS-REJECT-MESSAGE                            
055000         MOVE 'Y' TO WS-REJECT-SW                                         
055100         GO TO 242-TRANSFER-EDITS-EXIT                                    
055200     END-IF.                                                              
055300     PERFORM 243-TRANSFER-POST THRU 243-TRANSFER-POST-EXIT.               
055400 242-TRANSFER-EDITS-EXIT.                                                 
055500     EXIT.                                                                
055600 243-TRANSFER-POST.                                                       
055700     MOVE TR-AMOUNT TO WS-AMOUNT-ROUNDED.                                 
055800     STRING 'Transfer to ' TR-TO-ACCT-NUMBER                              
055900            DELIMITED BY SIZE INTO WS-NARRATION-WORK.                     
056000     IF TR-NARRATION NOT = SPACES                                         
056100         STRING WS-NARRATION-WORK DELIMITED BY SPACE                      
056200                ' | ' TR-NARRATION                                        
056300                DELIMITED BY SIZE INTO WS-NARRATION-WORK                  
056400     END-IF.                                                              
056500     PERFORM 630-ACCOUNT-WITHDRAW THRU 630-ACCOUNT-WITHDRAW-EXIT.         
056600     SET ACT-IDX TO ACT-SRCH-IDX.                                         
056700     MOVE TR-AMOUNT TO WS-AMOUNT-ROUNDED.                                 
056800     STRING 'Transfer from ' TR-ACCT-NUMBER                               
056900            DELIMITED BY SIZE INTO WS-NARRATION-WORK.                     
057000     IF TR-NARRATION NOT = SPACES                                         
057100         STRING WS-NARRATION-WORK DELIMITED BY SPACE                      
057200                ' | ' TR-NARRATION                                        
057300                DELIMITED BY SIZE INTO WS-NARRATION-WORK                  
057400     END-IF.                                                              
057500     PERFORM 600-ACCOUNT-DEPOSIT THRU 600-ACCOUNT-DEPOSIT-EXIT.           
057600 243-TRANSFER-POST-EXIT.                                                  
057700     EXIT.                                                                
057800****************************************************************          
057900* 250 - REVERSE-TRANSACTION(acctNo, txId) - 9521                          
058000****************************************************************          
058100 250-REVERSE-TRANSACTION.                                                 
058200     PERFORM 300-FIND-ACCOUNT THRU 300-FIND-ACCOUNT-EXIT.                 
058300     IF NOT WS-ACCT-WAS-FOUND                                             
058400         MOVE 'Account not found' TO WS-REJECT-MESSAGE                    
058500         MOVE 'Y' TO WS-REJECT-SW                                         
058600     ELSE                                                                 
058700         PERFORM 350-FIND-TRANSACTION                                     
058800             THRU 350-FIND-TRANSACTION-EXIT                               
058900         IF NOT WS-TXN-WAS-FOUND                                          
059000             MOVE 'Transaction not found' TO WS-REJECT-MESSAGE            
059100             MOVE 'Y' TO WS-REJECT-SW                                     
059200         ELSE                                                             
059300             PERFORM 251-REVERSE-EDITS THRU 251-REVERSE-EDITS-EXIT        
059400         END-IF                                                           
059500     END-IF.                                                              
059600 250-REVERSE-TRANSACTION-EXIT.                                            
059700     EXIT.                                                                
059800 251-REVERSE-EDITS.                                                       
059900     SET ACT-TXN-IDX TO WS-TXN-FOUND-IDX.                                 
060000     IF NOT ACT-TXN-IS-REVERSIBLE(ACT-IDX ACT-TXN-IDX)                    
060100         MOVE 'Transaction not reversible' TO WS-REJECT-MESSAGE           
060200         MOVE 'Y' TO WS-REJECT-SW                                         
060300         GO TO 251-REVERSE-EDITS-EXIT                                     
060400     END-IF.                                                              
060500     MOVE ACT-TXN-AMOUNT(ACT-IDX ACT-TXN-IDX)                             
060600                                  TO WS-AMOUNT-ROUNDED.                   
060700     STRING 'Reversal of ' TR-TXN-ID                                      
060800            DELIMITED BY SIZE INTO WS-NARRATION-WORK.                     
060900     IF ACT-TXN-IS-DEPOSIT(ACT-IDX ACT-TXN-IDX)                           
061000         IF ACT-BALANCE(ACT-IDX) - WS-AMOUNT-ROUNDED < 0                  
061100             STRING 'Cannot reverse deposit due to'                       
061200                    ' insufficient balance'                               
061300                    DELIMITED BY SIZE INTO WS-REJECT-MESSAGE              
061400             MOVE 'Y' TO WS-REJECT-SW                                     
061500             GO TO 251-REVERSE-EDITS-EXIT                                 
061600         END-IF                                                           
061700         PERFORM 630-ACCOUNT-WITHDRAW                                     
061800             THRU 630-ACCOUNT-WITHDRAW-EXIT                               
061900         GO TO 251-REVERSE-EDITS-EXIT                                     
062000     END-IF.                                                              
062100     IF ACT-TXN-IS-WITHDRAWAL(ACT-IDX ACT-TXN-IDX)                        
062200         PERFORM 600-ACCOUNT-DEPOSIT                                      
062300             THRU 600-ACCOUNT-DEPOSIT-EXIT                                
062400     ELSE                                                                 
062500         STRING 'Only simple deposits/withdrawals'                        
062600                ' reversible'                                             
062700                DELIMITED BY SIZE INTO WS-REJECT-MESSAGE                  
062800         MOVE 'Y' TO WS-REJECT-SW                                         
062900     END-IF.                                                              
063000 251-REVERSE-EDITS-EXIT.                                                  
063100     EXIT.                                                                
063200****************************************************************          
063300* 260 - FREEZE-TOGGLE(acctNo) - ADMIN ONLY, 9521                          
063400****************************************************************          
063500 260-FREEZE-TOGGLE.                                                       
063600     PERFORM 300-FIND-ACCOUNT THRU 300-FIND-ACCOUNT-EXIT.                 
063700     IF NOT WS-ACCT-WAS-FOUND                                             
063800         MOVE 'Account not found' TO WS-REJECT-MESSAGE                    
063900         MOVE 'Y' TO WS-REJECT-SW                                         
064000     ELSE                                                                 
064100         IF ACT-IS-ACTIVE(ACT-IDX)                                        
064200             MOVE 'N' TO ACT-ACTIVE(ACT-IDX)                              
064300         ELSE                                                             
064400             MOVE 'Y' TO ACT-ACTIVE(ACT-IDX)                              
064500         END-IF                                                           
064600     END-IF.                                                              
064700 260-FREEZE-TOGGLE-EXIT.                                                  
064800     EXIT.                                                                
064900****************************************************************          
065000* 270 - CHANGE-PIN(acctNo, newPin) - 9521                                 
065100****************************************************************          
065200 270-CHANGE-PIN.                                                          
065300     IF TR-NEW-PIN IS NOT NUMERIC OR TR-NEW-PIN = SPACES                  
065400         MOVE 'PIN must be 4 digits' TO WS-REJECT-MESSAGE                 
065500         MOVE 'Y' TO WS-REJECT-SW                                         
065600     ELSE                                                                 
065700         PERFORM 300-FIND-ACCOUNT THRU 300-FIND-ACCOUNT-EXIT              
065800         IF NOT WS-ACCT-WAS-FOUND                                         
065900             MOVE 'Account not found' TO WS-REJECT-MESSAGE                
066000             MOVE 'Y' TO WS-REJECT-SW                                     
066100         ELSE                                                             
066200             MOVE TR-NEW-PIN TO WS-HASH-INPUT                             
066300             MOVE 4 TO WS-HASH-INPUT-LEN                                  
066400             PERFORM 510-GENERATE-SALT THRU 510-GENERATE-SALT-EXIT        
066500             MOVE WS-PIN-SALT-WORK TO ACT-PIN-SALT(ACT-IDX)               
066600             PERFORM 520-HASH-VALUE THRU 520-HASH-VALUE-EXIT              
066700             MOVE WS-PIN-HASH-WORK TO ACT-PIN-HASH(ACT-IDX)               
066800         END-IF                                                           
066900     END-IF.                                                              
067000 270-CHANGE-PIN-EXIT.                                                     
067100     EXIT.                                                                
067200****************************************************************          
067300* 280 - ADMIN-LOGIN(user, pass) - 9662                                    
067400****************************************************************          
067500 280-ADMIN-LOGIN.                                                         
067600     MOVE 'N' TO WS-AUTH-OK-SW.                                           
067700     IF TR-ADMIN-USER = WS-ADMIN-USER                                     
067800         MOVE TR-ADMIN-PASS TO WS-HASH-INPUT                              
067900         MOVE 20 TO WS-HASH-INPUT-LEN                                     
068000         MOVE WS-ADMIN-PASS-SALT TO WS-PIN-SALT-WORK                      
068100         PERFORM 520-HASH-VALUE THRU 520-HASH-VALUE-EXIT                  
068200         IF WS-PIN-HASH-WORK = WS-ADMIN-PASS-HASH                         
068300             MOVE 'Y' TO WS-AUTH-OK-SW                                    
068400             MOVE 'Y' TO WS-ADMIN-SESSION-SW                              
068500         END-IF                                                           
068600     END-IF.                                                              
068700     IF NOT WS-AUTH-PASSED                                                
068800         MOVE 'Admin logon failed' TO WS-REJECT-MESSAGE                   
068900         MOVE 'Y' TO WS-REJECT-SW                                         
069000     END-IF.                                                              
069100 280-ADMIN-LOGIN-EXIT.                                                    
069200     EXIT.                                                                
069300****************************************************************          
069400* 282 - LOGIN(acctNo, pin) - 9662                                         
069500****************************************************************          
069600 282-LOGIN.                                                               
069700     MOVE 'N' TO WS-AUTH-OK-SW.                                           
069800     PERFORM 300-FIND-ACCOUNT THRU 300-FIND-ACCOUNT-EXIT.                 
069900     IF WS-ACCT-WAS-FOUND                                                 
070000         MOVE TR-PIN TO WS-HASH-INPUT                                     
070100         MOVE 4 TO WS-HASH-INPUT-LEN                                      
070200         MOVE ACT-PIN-SALT(ACT-IDX) TO WS-PIN-SALT-WORK                   
070300         PERFORM 520-HASH-VALUE THRU 520-HASH-VALUE-EXIT                  
070400         IF WS-PIN-HASH-WORK = ACT-PIN-HASH(ACT-IDX)                      
070500             MOVE 'Y' TO WS-AUTH-OK-SW                                    
070600         END-IF                                                           
070700     END-IF.                                                              
070800     IF NOT WS-AUTH-PASSED                                                
070900         MOVE 'Login failed' TO WS-REJECT-MESSAGE                         
071000         MOVE 'Y' TO WS-REJECT-SW                                         
071100     END-IF.                                                              
071200 282-LOGIN-EXIT.                                                          
071300     EXIT.                                                                
071400****************************************************************          
071500* 284 - SET-ADMIN-PASSWORD(pass) - 9664                                   
071600****************************************************************          
071700 284-SET-ADMIN-PASSWORD.                                                  
071800     MOVE TR-ADMIN-PASS TO WS-HASH-INPUT.                                 
071900     MOVE 20 TO WS-HASH-INPUT-LEN.                                        
072000     IF WS-HASH-INPUT = SPACES                                            
072100         MOVE 'admin123' TO WS-HASH-INPUT                                 
072200         MOVE 8 TO WS-HASH-INPUT-LEN                                      
072300     END-IF.                                                              
072400     PERFORM 510-GENERATE-SALT THRU 510-GENERATE-SALT-EXIT.               
072500     MOVE WS-PIN-SALT-WORK TO WS-ADMIN-PASS-SALT.                         
072600     PERFORM 520-HASH-VALUE THRU 520-HASH-VALUE-EXIT.                     
072700     MOVE WS-PIN-HASH-WORK TO WS-ADMIN-PASS-HASH.                         
072800 284-SET-ADMIN-PASSWORD-EXIT.                                             
072900     EXIT.                                                                
073000****************************************************************          
073100* 290/292/294 - REPORT / MINI-STMT / CSV-EXPORT - HAND OFF THE            
073200* IN-MEMORY TABLE TO LDGRPT1/LDGXPT1 - SEE REQ 9662.                      
073300****************************************************************          
073400 290-CALL-REPORT.                                                         
073500     MOVE 'REPORT    ' TO WS-LINKAGE-FUNCTION.                            
073600     MOVE SPACES TO WS-LINKAGE-QUERY-AREA.                                
073700     MOVE TR-SEARCH-TEXT TO WS-LINKAGE-SEARCH-TEXT.                       
073800     CALL 'LDGRPT1' USING WS-LINKAGE-FUNCTION                             
073900                          WS-LINKAGE-QUERY-AREA                           
074000                          WS-ADMIN-RECORD                                 
074100                          WS-LEDGER-LIMITS                                
074200                          WS-ACCOUNT-TABLE                                
074300                          WS-ACCOUNT-COUNT.                               
074400 290-CALL-REPORT-EXIT.                                                    
074500     EXIT.                                                                
074600 292-CALL-MINI-STMT.                                                      
074700     MOVE 'MINISTMT  ' TO WS-LINKAGE-FUNCTION.                            
074800     MOVE SPACES TO WS-LINKAGE-QUERY-AREA.                                
074900     MOVE TR-ACCT-NUMBER TO WS-LINKAGE-ACCT-NUMBER.                       
075000     CALL 'LDGRPT1' USING WS-LINKAGE-FUNCTION                             
075100                          WS-LINKAGE-QUERY-AREA                           
075200                          WS-ADMIN-RECORD                                 
075300                          WS-LEDGER-LIMITS                                
075400                          WS-ACCOUNT-TABLE                                
075500                          WS-ACCOUNT-COUNT.                               
075600 292-CALL-MINI-STMT-EXIT.                                                 
075700     EXIT.                                                                
075800 294-CALL-CSV-EXPORT.                                                     
075900     CALL 'LDGXPT1' USING TR-ACCT-NUMBER                                  
076000                          WS-ADMIN-RECORD                                 
076100                          WS-LEDGER-LIMITS                                
076200                          WS-ACCOUNT-TABLE                                
076300                          WS-ACCOUNT-COUNT.                               
076400 294-CALL-CSV-EXPORT-EXIT.                                                
076500     EXIT.                                                                
076600****************************************************************          
076700 299-LOG-REJECTION.                                                       
076800     MOVE SPACES TO REJECT-LINE.                                          
076900     STRING TR-REQUEST-TYPE DELIMITED BY SPACE                            
077000            ' ACCT=' TR-ACCT-NUMBER                                       
077100            ' - ' WS-REJECT-MESSAGE                                       
077200            DELIMITED BY SIZE INTO REJECT-LINE.                           
077300     WRITE REJECT-LINE.                                                   
077400 299-LOG-REJECTION-EXIT.                                                  
077500     EXIT.                                                                
077600****************************************************************          
077700* 300/310 - FIND-ACCOUNT / FIND-TO-ACCOUNT - SEQUENTIAL TABLE             
077800* SEARCH BY ACCT-NUMBER, PER 9403.                                        
077900****************************************************************          
078000 300-FIND-ACCOUNT.                                                        
078100     MOVE 'N' TO WS-ACCT-FOUND-SW.                                        
078200     SET ACT-IDX TO 1.                                                    
078300     PERFORM 301-TEST-ONE-ACCOUNT THRU 301-TEST-ONE-ACCOUNT-EXIT          
078400         VARYING ACT-IDX FROM 1 BY 1                                      
078500         UNTIL ACT-IDX > WS-ACCOUNT-COUNT OR WS-ACCT-WAS-FOUND.           
078600 300-FIND-ACCOUNT-EXIT.                                                   
078700     EXIT.                                                                
078800 301-TEST-ONE-ACCOUNT.                                                    
078900     IF ACT-ACCT-NUMBER(ACT-IDX) = TR-ACCT-NUMBER                         
079000         MOVE 'Y' TO WS-ACCT-FOUND-SW                                     
079100     END-IF.                                                              
079200 301-TEST-ONE-ACCOUNT-EXIT.                                               
079300     EXIT.                                                                
079400 310-FIND-TO-ACCOUNT.                                                     
079500     MOVE 'N' TO WS-TOACCT-FOUND-SW.                                      
079600     SET ACT-SRCH-IDX TO 1.                                               
079700     PERFORM 311-TEST-ONE-TOACCOUNT                                       
079800         THRU 311-TEST-ONE-TOACCOUNT-EXIT                                 
079900         VARYING ACT-SRCH-IDX FROM 1 BY 1                                 
080000         UNTIL ACT-SRCH-IDX > WS-ACCOUNT-COUNT                            
080100            OR WS-TOACCT-WAS-FOUND.                                       
080200 310-FIND-TO-ACCOUNT-EXIT.                                                
080300     EXIT.                                                                
080400 311-TEST-ONE-TOACCOUNT.                                                  
080500     IF ACT-ACCT-NUMBER(ACT-SRCH-IDX) = TR-TO-ACCT-NUMBER                 
080600         MOVE 'Y' TO WS-TOACCT-FOUND-SW                                   
080700     END-IF.                                                              
080800 311-TEST-ONE-TOACCOUNT-EXIT.                                             
080900     EXIT.                                                                
081000****************************************************************          
081100* 350 - FIND-TRANSACTION(id) - LINEAR SCAN OF ACCOUNT HISTORY             
081200****************************************************************          
081300 350-FIND-TRANSACTION.                                                    
081400     MOVE 'N' TO WS-TXN-FOUND-SW.                                         
081500     MOVE 0 TO WS-TXN-FOUND-IDX.                                          
081600     SET ACT-TXN-IDX TO 1.                                                
081700     PERFORM 351-TEST-ONE-TRANSACTION                                     
081800         THRU 351-TEST-ONE-TRANSACTION-EXIT                               
081900         VARYING ACT-TXN-IDX FROM 1 BY 1                                  
082000         UNTIL ACT-TXN-IDX > ACT-TXN-COUNT(ACT-IDX)                       
082100            OR WS-TXN-WAS-FOUND.                                          
082200 350-FIND-TRANSACTION-EXIT.                                               
082300     EXIT.                                                                
082400 351-TEST-ONE-TRANSACTION.                                                
082500     IF ACT-TXN-ID(ACT-IDX ACT-TXN-IDX) = TR-TXN-ID                       
082600         MOVE 'Y' TO WS-TXN-FOUND-SW                                      
082700         SET WS-TXN-FOUND-IDX TO ACT-TXN-IDX                              
082800     END-IF.                                                              
082900 351-TEST-ONE-TRANSACTION-EXIT.                                           
083000     EXIT.                                                                
083100****************************************************************          
083200* 400 - SAVE MASTER FILE - REWRITE WHOLE LEDGER, END OF RUN               
083300****************************************************************          
083400 400-SAVE-MASTER-FILE.                                                    
083500     OPEN OUTPUT MASTER-FILE.                                             
083600     MOVE SPACES TO MF-MASTER-RECORD.                                     
083700     SET MF-IS-ADMIN-RECORD TO TRUE.                                      
083800     MOVE WS-ADMIN-USER         TO MF-ADMIN-USER.                         
083900     MOVE WS-ADMIN-PASS-HASH    TO MF-ADMIN-PASS-HASH.                    
084000     MOVE WS-ADMIN-PASS-SALT    TO MF-ADMIN-PASS-SALT.                    
084100     MOVE WS-ADMIN-NEXT-ACCT-NO TO MF-ADMIN-NEXT-ACCT-NO.                 
084200     WRITE MF-MASTER-RECORD.                                              
084300     PERFORM 410-SAVE-ONE-ACCOUNT THRU 410-SAVE-ONE-ACCOUNT-EXIT          
084400         VARYING ACT-IDX FROM 1 BY 1                                      
084500         UNTIL ACT-IDX > WS-ACCOUNT-COUNT.                                
084600     CLOSE MASTER-FILE.                                                   
084700 400-SAVE-MASTER-FILE-EXIT.                                               
084800     EXIT.                                                                
084900 410-SAVE-ONE-ACCOUNT.                                                    
085000     MOVE SPACES TO MF-MASTER-RECORD.                                     
085100     SET MF-IS-ACCOUNT-RECORD TO TRUE.                                    
085200     MOVE ACT-ACCT-NUMBER(ACT-IDX)   TO MF-ACCT-NUMBER.                   
085300     MOVE ACT-OWNER-NAME(ACT-IDX)    TO MF-ACCT-OWNER-NAME.               
085400     MOVE ACT-TYPE(ACT-IDX)          TO MF-ACCT-TYPE.                     
085500     MOVE ACT-BALANCE(ACT-IDX)       TO MF-ACCT-BALANCE.                  
085600     MOVE ACT-PIN-HASH(ACT-IDX)      TO MF-ACCT-PIN-HASH.                 
085700     MOVE ACT-PIN-SALT(ACT-IDX)      TO MF-ACCT-PIN-SALT.                 
085800     MOVE ACT-ACTIVE(ACT-IDX)        TO MF-ACCT-ACTIVE.                   
085900     MOVE ACT-CREATED-DATE(ACT-IDX)  TO MF-ACCT-CREATED-DATE.             
086000     MOVE ACT-CREATED-TIME(ACT-IDX)  TO MF-ACCT-CREATED-TIME.             
086100     MOVE ACT-TXN-COUNT(ACT-IDX)     TO MF-ACCT-TXN-COUNT.                
086200     WRITE MF-MASTER-RECORD.                                              
086300     PERFORM 420-SAVE-ONE-TRANSACTION                                     
086400         THRU 420-SAVE-ONE-TRANSACTION-EXIT                               
086500         VARYING ACT-TXN-IDX FROM 1 BY 1                                  
086600         UNTIL ACT-TXN-IDX > ACT-TXN-COUNT(ACT-IDX).                      
086700 410-SAVE-ONE-ACCOUNT-EXIT.                                               
086800     EXIT.                                                                
086900 420-SAVE-ONE-TRANSACTION.                                                
087000     MOVE SPACES TO MF-MASTER-RECORD.                                     
087100     SET MF-IS-TRANSACTION-RECORD TO TRUE.                                
087200     MOVE ACT-ACCT-NUMBER(ACT-IDX) TO MF-TXN-ACCT-NUMBER.                 
087300     MOVE ACT-TXN-ID(ACT-IDX ACT-TXN-IDX)   TO MF-TXN-ID.                 
087400     MOVE ACT-TXN-DATE(ACT-IDX ACT-TXN-IDX) TO MF-TXN-DATE.               
087500     MOVE ACT-TXN-TIME(ACT-IDX ACT-TXN-IDX) TO MF-TXN-TIME.               
087600     MOVE ACT-TXN-TYPE(ACT-IDX ACT-TXN-IDX) TO MF-TXN-TYPE.               
087700     MOVE ACT-TXN-AMOUNT(ACT-IDX ACT-TXN-IDX)                             
087800                                    TO MF-TXN-AMOUNT.                     
087900     MOVE ACT-TXN-BAL-AFTER(ACT-IDX ACT-TXN-IDX)                          
088000                                    TO MF-TXN-BALANCE-AFTER.              
088100     MOVE ACT-TXN-NARRATION(ACT-IDX ACT-TXN-IDX)                          
088200                                    TO MF-TXN-NARRATION.                  
088300     WRITE MF-MASTER-RECORD.                                              
088400 420-SAVE-ONE-TRANSACTION-EXIT.                                           
088500     EXIT.                                                                
088600****************************************************************          
088700* 500 SERIES - AUTHENTICATION ROUTINES - SEE REQ 9662 REVIEW              
088800****************************************************************          
088900 510-GENERATE-SALT.                                                       
089000     ACCEPT WS-LDT-TIME FROM TIME.                                        
089100     ADD 1 TO WS-NEXT-TXN-SEQ.                                            
089200     COMPUTE WS-HASH-SEED =                                               
089300         (WS-LDT-TIME * 31 + WS-NEXT-TXN-SEQ) .                           
089400     MOVE SPACES TO WS-PIN-SALT-WORK.                                     
089500     PERFORM 511-FOLD-ONE-SALT-CHAR                                       
089600         THRU 511-FOLD-ONE-SALT-CHAR-EXIT                                 
089700         VARYING WS-HASH-CHAR-IDX FROM 1 BY 1                             
089800         UNTIL WS-HASH-CHAR-IDX > 24.                                     
089900 510-GENERATE-SALT-EXIT.                                                  
090000     EXIT.                                                                
090100 511-FOLD-ONE-SALT-CHAR.                                                  
090200     COMPUTE WS-HASH-SEED =                                               
090300         (WS-HASH-SEED * 1103515245 + 12345).                             
090400     DIVIDE WS-HASH-SEED BY 2147483648                                    
090500         GIVING WS-HASH-ITER                                              
090600         REMAINDER WS-HASH-SEED.                                          
090700     DIVIDE WS-HASH-SEED BY 64                                            
090800         GIVING WS-HASH-ITER                                              
090900         REMAINDER WS-HASH-DIGIT.                                         
091000     SET B64-IDX TO WS-HASH-DIGIT.                                        
091100     ADD 1 TO B64-IDX.                                                    
091200     MOVE B64-CHAR(B64-IDX) TO                                            
091300          WS-PIN-SALT-WORK(WS-HASH-CHAR-IDX:1).                           
091400 511-FOLD-ONE-SALT-CHAR-EXIT.                                             
091500     EXIT.                                                                
091600****************************************************************          
091700* 520 - HASH-PIN(pin,salt) SUBSTITUTE - KEYED ITERATED FOLD OF            
091800* THE INPUT AGAINST THE SALT, 200 ROUNDS, FOLDED TO A 44-CHAR             
091900* BASE64-ALPHABET STRING.  NOT PBKDF2 - SEE DESIGN NOTES.  THE            
092000* "VALUE" OF A CHARACTER IS ITS POSITION IN B64-ALPHABET (OR 1            
092100* IF IT DOES NOT APPEAR THERE) - NO INTRINSIC ORD/MOD FUNCTIONS           
092200* ARE USED, THIS COMPILER DOES NOT CARRY THEM.                            
092300****************************************************************          
092400 520-HASH-VALUE.                                                          
092500     MOVE 0 TO WS-HASH-ACCUM.                                             
092600     PERFORM 521-FOLD-ONE-INPUT-CHAR                                      
092700         THRU 521-FOLD-ONE-INPUT-CHAR-EXIT                                
092800         VARYING WS-HASH-CHAR-IDX FROM 1 BY 1                             
092900         UNTIL WS-HASH-CHAR-IDX > WS-HASH-INPUT-LEN.                      
093000     PERFORM 522-FOLD-ONE-SALT-CHAR                                       
093100         THRU 522-FOLD-ONE-SALT-CHAR-EXIT                                 
093200         VARYING WS-HASH-CHAR-IDX FROM 1 BY 1                             
093300         UNTIL WS-HASH-CHAR-IDX > 24.                                     
093400     MOVE SPACES TO WS-PIN-HASH-WORK.                                     
093500     PERFORM 523-FOLD-ONE-HASH-CHAR                                       
093600         THRU 523-FOLD-ONE-HASH-CHAR-EXIT                                 
093700         VARYING WS-HASH-CHAR-IDX FROM 1 BY 1                             
093800         UNTIL WS-HASH-CHAR-IDX > 44.                                     
093900 520-HASH-VALUE-EXIT.                                                     
094000     EXIT.                                                                
094100 521-FOLD-ONE-INPUT-CHAR.                                                 
094200     MOVE WS-HASH-INPUT(WS-HASH-CHAR-IDX:1) TO WS-HASH-ONE-CHAR.          
094300     PERFORM 530-CHAR-TO-VALUE THRU 530-CHAR-TO-VALUE-EXIT.               
094400     ADD WS-HASH-DIGIT TO WS-HASH-ACCUM.                                  
094500 521-FOLD-ONE-INPUT-CHAR-EXIT.                                            
094600     EXIT.                                                                
094700 522-FOLD-ONE-SALT-CHAR.                                                  
094800     MOVE WS-PIN-SALT-WORK(WS-HASH-CHAR-IDX:1)                            
094900                                   TO WS-HASH-ONE-CHAR.                   
095000     PERFORM 530-CHAR-TO-VALUE THRU 530-CHAR-TO-VALUE-EXIT.               
095100     ADD WS-HASH-DIGIT TO WS-HASH-ACCUM.                                  
095200 522-FOLD-ONE-SALT-CHAR-EXIT.                                             
095300     EXIT.                                                                
095400 523-FOLD-ONE-HASH-CHAR.                                                  
095500     PERFORM 524-ITERATE-ACCUMULATOR                                      
095600         THRU 524-ITERATE-ACCUMULATOR-EXIT                                
095700         VARYING WS-HASH-ITER FROM 1 BY 1                                 
095800         UNTIL WS-HASH-ITER > 200.                                        
095900     DIVIDE WS-HASH-ACCUM BY 64                                           
096000         GIVING WS-HASH-ITER                                              
096100         REMAINDER WS-HASH-DIGIT.                                         
096200     SET B64-IDX TO WS-HASH-DIGIT.                                        
096300     ADD 1 TO B64-IDX.                                                    
096400     MOVE B64-CHAR(B64-IDX) TO                                            
096500          WS-PIN-HASH-WORK(WS-HASH-CHAR-IDX:1).                           
096600 523-FOLD-ONE-HASH-CHAR-EXIT.                                             
096700     EXIT.                                                                
096800 524-ITERATE-ACCUMULATOR.                                                 
096900     COMPUTE WS-HASH-ACCUM =                                              
097000         (WS-HASH-ACCUM * 1103515245 + 12345).                            
097100     DIVIDE WS-HASH-ACCUM BY 2147483648                                   
097200         GIVING WS-HASH-SEED                                              
097300         REMAINDER WS-HASH-ACCUM.                                         
097400 524-ITERATE-ACCUMULATOR-EXIT.                                            
097500     EXIT.                                                                
097600****************************************************************          
097700* 530 - CHAR-TO-VALUE - POSITION OF ONE CHARACTER IN THE B64              
097800* ALPHABET TABLE (1 IF NOT FOUND), RETURNED IN WS-HASH-DIGIT.             
097900****************************************************************          
098000 530-CHAR-TO-VALUE.                                                       
098100     MOVE 1 TO WS-HASH-DIGIT.                                             
098200     MOVE 'N' TO WS-CHAR-FOUND-SW.                                        
098300     SET B64-IDX TO 1.                                                    
098400     PERFORM 531-TEST-ONE-CHAR THRU 531-TEST-ONE-CHAR-EXIT                
098500         VARYING B64-IDX FROM 1 BY 1                                      
098600         UNTIL B64-IDX > 64 OR WS-CHAR-IS-FOUND.                          
098700 530-CHAR-TO-VALUE-EXIT.                                                  
098800     EXIT.                                                                
098900 531-TEST-ONE-CHAR.                                                       
099000     IF B64-CHAR(B64-IDX) = WS-HASH-ONE-CHAR                              
099100         MOVE 'Y' TO WS-CHAR-FOUND-SW                                     
099200         SET WS-HASH-DIGIT TO B64-IDX                                     
099300     END-IF.                                                              
099400 531-TEST-ONE-CHAR-EXIT.                                                  
099500     EXIT.                                                                
099600****************************************************************          
099700* 600 SERIES - ACCOUNT RECORD RULES - DEPOSIT/WITHDRAW/SUM/               
099800* APPEND-TRANSACTION - REQ 9403                                           
099900****************************************************************          
100000 600-ACCOUNT-DEPOSIT.                                                     
100100     MOVE ACT-BALANCE(ACT-IDX) TO WS-OLD-BALANCE.                         
100200     COMPUTE WS-NEW-BALANCE ROUNDED =                                     
100300         WS-OLD-BALANCE + WS-AMOUNT-ROUNDED.                              
100400     MOVE WS-NEW-BALANCE TO ACT-BALANCE(ACT-IDX).                         
100500     PERFORM 650-APPEND-TRANSACTION                                       
100600         THRU 650-APPEND-TRANSACTION-EXIT.                                
100700 600-ACCOUNT-DEPOSIT-EXIT.                                                
100800     EXIT.                                                                
100900 630-ACCOUNT-WITHDRAW.                                                    
101000     MOVE ACT-BALANCE(ACT-IDX) TO WS-OLD-BALANCE.                         
101100     COMPUTE WS-NEW-BALANCE ROUNDED =                                     
101200         WS-OLD-BALANCE - WS-AMOUNT-ROUNDED.                              
101300     MOVE WS-NEW-BALANCE TO ACT-BALANCE(ACT-IDX).                         
101400     PERFORM 660-APPEND-WITHDRAWAL                                        
101500         THRU 660-APPEND-WITHDRAWAL-EXIT.                                 
101600 630-ACCOUNT-WITHDRAW-EXIT.                                               
101700     EXIT.                                                                
101800****************************************************************          
101900* 610 - WITHDRAWN-TODAY - SUM TXN-AMOUNT WHERE TYPE=W AND                 
102000* TXN-DATE = TODAY, ROUNDED.                                              
102100****************************************************************          
102200 610-SUM-WITHDRAWN-TODAY.                                                 
102300     MOVE 0 TO WS-WITHDRAWN-TODAY.                                        
102400     PERFORM 611-ADD-ONE-WITHDRAWAL                                       
102500         THRU 611-ADD-ONE-WITHDRAWAL-EXIT                                 
102600         VARYING ACT-TXN-IDX FROM 1 BY 1                                  
102700         UNTIL ACT-TXN-IDX > ACT-TXN-COUNT(ACT-IDX).                      
102800 610-SUM-WITHDRAWN-TODAY-EXIT.                                            
102900     EXIT.                                                                
103000 611-ADD-ONE-WITHDRAWAL.                                                  
103100     IF ACT-TXN-IS-WITHDRAWAL(ACT-IDX ACT-TXN-IDX)                        
103200         AND ACT-TXN-DATE(ACT-IDX ACT-TXN-IDX) = WS-CURRENT-DATE          
103300         COMPUTE WS-WITHDRAWN-TODAY ROUNDED =                             
103400             WS-WITHDRAWN-TODAY +                                         
103500             ACT-TXN-AMOUNT(ACT-IDX ACT-TXN-IDX)                          
103600     END-IF.                                                              
103700 611-ADD-ONE-WITHDRAWAL-EXIT.                                             
103800     EXIT.                                                                
103900****************************************************************          
104000* 620 - MINIMUM BALANCE FLOOR BY ACCOUNT TYPE - REQ 0107                  
104100****************************************************************          
104200 620-SET-MIN-BAL-FLOOR.                                                   
104300     IF ACT-TYPE-SAVINGS(ACT-IDX)                                         
104400         MOVE WS-MIN-BAL-SAVINGS TO WS-MIN-BAL-FLOOR                      
104500     ELSE                                                                 
104600         MOVE WS-MIN-BAL-CURRENT TO WS-MIN-BAL-FLOOR                      
104700     END-IF.                                                              
104800 620-SET-MIN-BAL-FLOOR-EXIT.                                              
104900     EXIT.                                                                
105000****************************************************************          
105100* 640 - NEXT-TXN-ID - RUN-SCOPED SEQUENTIAL ID, NOT A UUID -              
105200* GLOBAL UNIQUENESS ACROSS RUNS IS NOT REQUIRED - REQ 9403.               
105300****************************************************************          
105400 640-NEXT-TXN-ID.                                                         
105500     ADD 1 TO WS-NEXT-TXN-SEQ.                                            
105600     MOVE WS-NEXT-TXN-SEQ TO WS-NEXT-TXN-SEQ-DISP.                        
105700     MOVE SPACES TO WS-HASH-INPUT.                                        
105800     STRING 'TX' WS-CURRENT-DATE WS-NEXT-TXN-SEQ-DISP                     
105900            DELIMITED BY SIZE INTO WS-HASH-INPUT.                         
106000 640-NEXT-TXN-ID-EXIT.                                                    
106100     EXIT.                                                                
106200 650-APPEND-TRANSACTION.                                                  
106300     PERFORM 640-NEXT-TXN-ID THRU 640-NEXT-TXN-ID-EXIT.                   
106400     ADD 1 TO ACT-TXN-COUNT(ACT-IDX).                                     
106500     SET ACT-TXN-IDX TO ACT-TXN-COUNT(ACT-IDX).                           
106600     MOVE WS-HASH-INPUT(1:36) TO                                          
106700          ACT-TXN-ID(ACT-IDX ACT-TXN-IDX).                                
106800     MOVE WS-CURRENT-DATE TO ACT-TXN-DATE(ACT-IDX ACT-TXN-IDX).           
106900     MOVE WS-CURRENT-TIME TO ACT-TXN-TIME(ACT-IDX ACT-TXN-IDX).           
107000     MOVE 'D'             TO ACT-TXN-TYPE(ACT-IDX ACT-TXN-IDX).           
107100     MOVE WS-AMOUNT-ROUNDED TO                                            
107200          ACT-TXN-AMOUNT(ACT-IDX ACT-TXN-IDX).                            
107300     MOVE ACT-BALANCE(ACT-IDX) TO                                         
107400          ACT-TXN-BAL-AFTER(ACT-IDX ACT-TXN-IDX).                         
107500     MOVE WS-NARRATION-WORK TO                                            
107600          ACT-TXN-NARRATION(ACT-IDX ACT-TXN-IDX).                         
107700 650-APPEND-TRANSACTION-EXIT.                                             
107800     EXIT.                                                                
107900 660-APPEND-WITHDRAWAL.                                                   
108000     PERFORM 640-NEXT-TXN-ID THRU 640-NEXT-TXN-ID-EXIT.                   
108100     ADD 1 TO ACT-TXN-COUNT(ACT-IDX).                                     
108200     SET ACT-TXN-IDX TO ACT-TXN-COUNT(ACT-IDX).                           
108300     MOVE WS-HASH-INPUT(1:36) TO                                          
108400          ACT-TXN-ID(ACT-IDX ACT-TXN-IDX).                                
108500     MOVE WS-CURRENT-DATE TO ACT-TXN-DATE(ACT-IDX ACT-TXN-IDX).           
108600     MOVE WS-CURRENT-TIME TO ACT-TXN-TIME(ACT-IDX ACT-TXN-IDX).           
108700     MOVE 'W'             TO ACT-TXN-TYPE(ACT-IDX ACT-TXN-IDX).           
108800     MOVE WS-AMOUNT-ROUNDED TO                                            
108900          ACT-TXN-AMOUNT(ACT-IDX ACT-TXN-IDX).                            
109000     MOVE ACT-BALANCE(ACT-IDX) TO                                         
109100          ACT-TXN-BAL-AFTER(ACT-IDX ACT-TXN-IDX).                         
109200     MOVE WS-NARRATION-WORK TO                                            
109300          ACT-TXN-NARRATION(ACT-IDX ACT-TXN-IDX).                         
109400 660-APPEND-WITHDRAWAL-EXIT.                                              
109500     EXIT.                                                                
109600****************************************************************          
109700* 700 SERIES - FILE OPEN/READ/CLOSE                                       
109800****************************************************************          
109900 700-OPEN-FILES.                                                          
110000     OPEN INPUT TRAN-REQUEST-FILE.                                        
110100     OPEN OUTPUT REJECT-FILE.                                             
110200 700-OPEN-FILES-EXIT.                                                     
110300     EXIT.                                                                
110400 710-READ-TRAN-REQUEST.                                                   
110500     READ TRAN-REQUEST-FILE                                               
110600         AT END SET WS-TREQ-DONE TO TRUE                                  
110700     END-READ.                                                            
110800 710-READ-TRAN-REQUEST-EXIT.                                              
110900     EXIT.                                                                
111000 790-CLOSE-FILES.                                                         
111100     CLOSE TRAN-REQUEST-FILE.                                             
111200     CLOSE REJECT-FILE.                                                   
111300 790-CLOSE-FILES-EXIT.                                                    
111400     EXIT.                                                                
