000100***************************************************************           
000200* LDGCSVL  --  CSV EXPORT PRINT LINE                            *         
000300* MEMBER OF COPYLIB BRLDG.COBOL.COPYLIB                        *          
000400***************************************************************           
000500* ONE LINE OF THE PER-ACCOUNT TRANSACTION HISTORY EXPORT,      *          
000600* BUILT BY LDGXPT1. HEADER LINE USES THE SAME LAYOUT.          *          
000700*---------------------------------------------------------------          
000800*  11/11/96  M.KOSTA    REQ 9662  INITIAL LAYOUT - HEADER PLUS            
000900*                       ONE LINE PER TRANSACTION, 198 BYTE TEXT           
001000*  12/03/96  M.KOSTA    REQ 9671  WIDENED CSV-TEXT FROM 160 TO            
001100*                       198 TO HOLD THE LONGEST NARRATION PLUS            
001200*                       ESCAPED QUOTES WITHOUT WRAPPING                   
001300*  09/02/98  J.FARR     REQ 9844  Y2K REMEDIATION - NO CHANGE             
001400*                       NEEDED, DATES CARRIED AS TEXT IN CSV-TEXT         
001500*  03/18/01  J.FARR     REQ 0108  NOTED THAT NARRATION MAY NOW            
001600*                       CONTAIN COMMAS OR QUOTE MARKS, ESCAPED BY         
001700*                       LDGXPT1 BEFORE THIS LINE IS BUILT                 
001800*  09/11/01  T.NUNEZ    REQ 0144  REVIEWED FOR DISASTER RECOVERY          
001900*                       SITE REBUILD, NO FIELDS ADDED OR REMOVED          
002000*  02/06/02  T.NUNEZ    REQ 0161  CONFIRMED RECORD LENGTH AGAINST         
002100*                       THE SPOOL CLASS USED FOR EXPORT OUTPUT            
002200*---------------------------------------------------------------          
002300 01  CSV-LINE-OUT.                                                        
002400     05  CSV-TEXT                  PIC X(198).                            
002500     05  FILLER                    PIC X(02).                             
