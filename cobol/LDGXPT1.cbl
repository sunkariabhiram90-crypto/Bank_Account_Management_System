000100****************************************************************          
000200* LDGXPT1  --  BRANCH LEDGER MAINTENANCE - CSV EXPORT SUBPROGRAM          
000300****************************************************************          
000400* PROGRAM:  LDGXPT1                                                       
000500*                                                                         
000600* AUTHOR :  M. KOSTA                                                      
000700*                                                                         
000800* CALLED FROM LDGMST1 ON A CSVEXPORT REQUEST.  WRITES ONE                 
000900* ACCOUNT'S WHOLE TRANSACTION HISTORY TO CSVEXPRT AS A HEADER             
001000* LINE FOLLOWED BY ONE LINE PER TRANSACTION, STORED ORDER - SEE           
001100* REQ 9662.  NARRATION IS COMMA-AND-QUOTE SAFE - REQ 0108.                
001200****************************************************************          
001300*                                                                         
001400* *  <== an asterisk in column 7 is a comment                             
001500*                                                                         
001600****************************************************************          
001700 IDENTIFICATION DIVISION.                                                 
001800****************************************************************          
001900 PROGRAM-ID.  LDGXPT1.                                                    
002000 AUTHOR. M. KOSTA.                                                        
002100 INSTALLATION. BRANCH LEDGER SYSTEMS GROUP.                               
002200 DATE-WRITTEN. 11/02/95.                                                  
002300 DATE-COMPILED.                                                           
002400 SECURITY. NON-CONFIDENTIAL.                                              
002500*----------------------------------------------------------------         
002600* CHANGE LOG                                                              
002700*----------------------------------------------------------------         
002800*  11/11/96  M.KOSTA    REQ 9662  INITIAL VERSION - HEADER PLUS           
002900*                       ONE DETAIL LINE PER TRANSACTION                   
003000*  09/02/98  J.FARR     REQ 9844  Y2K REMEDIATION - TIMESTAMP             
003100*                       EDIT CONFIRMED 4 DIGIT YEAR, NO CHANGE            
003200*  03/18/01  J.FARR     REQ 0108  NARRATION MAY CONTAIN COMMAS            
003300*                       OR QUOTE MARKS - WRAP AND DOUBLE QUOTES           
003400*                       THE WAY THE SPREADSHEET FOLKS WANT IT             
003500*  09/11/01  T.NUNEZ    REQ 0147  REVIEWED FOR DISASTER RECOVERY  CL*02   
003600*                       SITE REBUILD, NO FIELDS ADDED OR REMOVED  CL*02   
003700*  02/14/02  T.NUNEZ    REQ 0163  CONFIRMED CSV ROW ORDER MATCHES CL*02   
003800*                       ACCOUNT TABLE SEQUENCE, NOT SORTED - SOME CL*02   
003900*                       DOWNSTREAM SPREADSHEET MACROS ASSUME THIS CL*02   
004000*----------------------------------------------------------------         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-390.                                                
004400 OBJECT-COMPUTER. IBM-390.                                                
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT CSV-EXPORT-FILE ASSIGN TO CSVEXPRT                            
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WS-CSV-STATUS.                                    
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  CSV-EXPORT-FILE                                                      
005500     RECORDING MODE IS F.                                                 
005600     COPY LDGCSVL.                                                        
005700 WORKING-STORAGE SECTION.                                                 
005800*----------------------------------------------------------------         
005900* W00- FILE STATUS AND SWITCHES                                           
006000*----------------------------------------------------------------         
006100 01  W00-SWITCHES.                                                        
006200     05  WS-CSV-STATUS              PIC X(02) VALUE '00'.                 
006300     05  WS-MATCH-SW                PIC X(01) VALUE 'N'.                  
006400         88  WS-ACCOUNT-FOUND           VALUE 'Y'.                        
006500     05  FILLER                     PIC X(05).                            
006600*----------------------------------------------------------------         
006700* W01- WORK AREAS FOR THE NARRATION QUOTE/COMMA ESCAPE - REQ 0108         
006800*----------------------------------------------------------------         
006900 01  W01-NARRATION-WORK.                                                  
007000     05  WS-NARR-LEN                PIC S9(04) COMP VALUE +0.             
007100     05  WS-NARR-IDX                PIC S9(04) COMP VALUE +0.             
007200     05  WS-ESC-PTR                 PIC S9(04) COMP VALUE +0.             
007300     05  WS-NARR-ESC-LEN            PIC S9(04) COMP VALUE +0.             
007400     05  WS-ONE-NARR-CHAR           PIC X(01).                            
007500     05  WS-NARRATION-ESC           PIC X(130).                           
007600     05  FILLER                     PIC X(04).                            
007700*----------------------------------------------------------------         
007800* W02- TIMESTAMP SPLIT WORK AREA - SAME IDEA AS LDGRPT1                   
007900*----------------------------------------------------------------         
008000 01  W02-TIMESTAMP-WORK.                                                  
008100     05  WS-TS-YEAR                 PIC 9(04).                            
008200     05  FILLER                     PIC X(01) VALUE '-'.                  
008300     05  WS-TS-MONTH                PIC 9(02).                            
008400     05  FILLER                     PIC X(01) VALUE '-'.                  
008500     05  WS-TS-DAY                  PIC 9(02).                            
008600     05  FILLER                     PIC X(01) VALUE SPACES.               
008700     05  WS-TS-HOUR                 PIC 9(02).                            
008800     05  FILLER                     PIC X(01) VALUE ':'.                  
008900     05  WS-TS-MINUTE               PIC 9(02).                            
009000     05  FILLER                     PIC X(01) VALUE ':'.                  
009100     05  WS-TS-SECOND               PIC 9(02).                            
009200     05  FILLER                     PIC X(01) VALUE SPACES.               
009300 01  WS-TIMESTAMP-TEXT REDEFINES W02-TIMESTAMP-WORK                       
009400                                    PIC X(21).                            
009500 77  WS-TS-DATE-QUOT                PIC S9(08) COMP VALUE +0.             
009600 77  WS-TS-DATE-REM                 PIC S9(08) COMP VALUE +0.             
009700*----------------------------------------------------------------         
009800* W03- AMOUNT AND BALANCE EDIT FIELDS FOR THE CSV TEXT - NUMERIC          
009900* EDITED SO THE DISPLAY FORM DROPS STRAIGHT INTO THE CSV LINE             
010000* WITHOUT A SIGN OR DECIMAL-POINT SCHEME THE SPREADSHEET FOLKS            
010100* DON'T LIKE.  THREE REDEFINES TOTAL ON THIS PROGRAM.                     
010200*----------------------------------------------------------------         
010300 01  WS-AMOUNT-EDIT-AREA.                                                 
010400     05  WS-AMOUNT-EDIT             PIC -9(09).99.                        
010500     05  FILLER                     PIC X(02).                            
010600 01  WS-AMOUNT-EDIT-R REDEFINES WS-AMOUNT-EDIT-AREA                       
010700                                    PIC X(15).                            
010800 01  WS-BALANCE-EDIT-AREA.                                                
010900     05  WS-BALANCE-EDIT            PIC -9(11).99.                        
011000     05  FILLER                     PIC X(02).                            
011100 01  WS-BALANCE-EDIT-R REDEFINES WS-BALANCE-EDIT-AREA                     
011200                                    PIC X(17).                            
011300 77  WS-CSV-TYPE                    PIC X(01).                            
011400*----------------------------------------------------------------         
011500* LINKAGE SECTION - WHOLE TABLE PASSED BY REFERENCE FROM                  
011600* LDGMST1, PLUS THE ONE ACCOUNT NUMBER TO EXPORT - REQ 9662.              
011700*----------------------------------------------------------------         
011800 LINKAGE SECTION.                                                         
011900 01  LK-ACCT-NUMBER                 PIC 9(10).                            
012000     COPY LDGACTB.                                                        
012100 PROCEDURE DIVISION USING LK-ACCT-NUMBER                                  
012200                          WS-ADMIN-RECORD                                 
012300                          WS-LEDGER-LIMITS                                
012400                          WS-ACCOUNT-TABLE                                
012500                          WS-ACCOUNT-COUNT.                               
012600****************************************************************          
012700* 000 - MAIN LINE - FIND THE ACCOUNT, WRITE THE HEADER, WRITE             
012800* ONE DETAIL LINE PER TRANSACTION, STORED ORDER - REQ 9662.               
012900****************************************************************          
013000 000-MAIN-PROCESS.                                                        
013100     OPEN OUTPUT CSV-EXPORT-FILE.                                         
013200     MOVE 'N' TO WS-MATCH-SW.                                             
013300     PERFORM 100-FIND-ACCOUNT-FOR-EXPORT                                  
013400         THRU 100-FIND-ACCOUNT-FOR-EXPORT-EXIT                            
013500         VARYING ACT-IDX FROM 1 BY 1                                      
013600         UNTIL ACT-IDX > WS-ACCOUNT-COUNT                                 
013700            OR WS-ACCOUNT-FOUND.                                          
013800     IF NOT WS-ACCOUNT-FOUND                                              
013900         GO TO 000-CLOSE-EXPORT-FILE                                      
014000     END-IF.                                                              
014100     PERFORM 110-WRITE-HEADER-LINE                                        
014200         THRU 110-WRITE-HEADER-LINE-EXIT.                                 
014300     PERFORM 120-WRITE-ONE-DETAIL                                         
014400         THRU 120-WRITE-ONE-DETAIL-EXIT                                   
014500         VARYING ACT-TXN-IDX FROM 1 BY 1                                  
014600         UNTIL ACT-TXN-IDX > ACT-TXN-COUNT(ACT-IDX).                      
014700 000-CLOSE-EXPORT-FILE.                                                   
014800     CLOSE CSV-EXPORT-FILE.                                               
014900     GOBACK.                                                              
015000 000-MAIN-PROCESS-EXIT.                                                   
015100     EXIT.                                                                
015200 100-FIND-ACCOUNT-FOR-EXPORT.                                             
015300     IF ACT-ACCT-NUMBER(ACT-IDX) = LK-ACCT-NUMBER                         
015400         MOVE 'Y' TO WS-MATCH-SW                                          
015500     END-IF.                                                              
015600 100-FIND-ACCOUNT-FOR-EXPORT-EXIT.                                        
015700     EXIT.                                                                
015800****************************************************************          
015900* 110 - HEADER LINE - COLUMN NAMES ONLY, SAME SHAPE AS EVERY              
016000* DETAIL LINE BELOW - REQ 9662.                                           
016100****************************************************************          
016200 110-WRITE-HEADER-LINE.                                                   
016300     MOVE SPACES TO CSV-LINE-OUT.                                         
016400     STRING 'txId,timestamp,type,amount,balanceAfter,narration'           
016500            DELIMITED BY SIZE INTO CSV-TEXT.                              
016600     WRITE CSV-LINE-OUT.                                                  
016700 110-WRITE-HEADER-LINE-EXIT.                                              
016800     EXIT.                                                                
016900****************************************************************          
017000* 120 - ONE DETAIL LINE PER TRANSACTION, STORED ORDER, NO SORT            
017100* APPLIED - REQ 9662.                                                     
017200****************************************************************          
017300 120-WRITE-ONE-DETAIL.                                                    
017400     PERFORM 130-SPLIT-TXN-DATE THRU 130-SPLIT-TXN-DATE-EXIT.             
017500     PERFORM 140-SPLIT-TXN-TIME THRU 140-SPLIT-TXN-TIME-EXIT.             
017600     EVALUATE TRUE                                                        
017700         WHEN ACT-TXN-IS-DEPOSIT(ACT-IDX ACT-TXN-IDX)                     
017800             MOVE 'D' TO WS-CSV-TYPE                                      
017900         WHEN ACT-TXN-IS-WITHDRAWAL(ACT-IDX ACT-TXN-IDX)                  
018000             MOVE 'W' TO WS-CSV-TYPE                                      
018100         WHEN OTHER                                                       
018200             MOVE 'T' TO WS-CSV-TYPE                                      
018300     END-EVALUATE.                                                        
018400     MOVE ACT-TXN-AMOUNT(ACT-IDX ACT-TXN-IDX)                             
018500                                  TO WS-AMOUNT-EDIT.                      
018600     MOVE ACT-TXN-BAL-AFTER(ACT-IDX ACT-TXN-IDX)                          
018700                                  TO WS-BALANCE-EDIT.                     
018800     PERFORM 150-ESCAPE-NARRATION THRU 150-ESCAPE-NARRATION-EXIT.         
018900     COMPUTE WS-NARR-ESC-LEN = WS-ESC-PTR - 1.                            
019000     MOVE SPACES TO CSV-LINE-OUT.                                         
019100     MOVE 1 TO WS-ESC-PTR.                                                
019200     STRING ACT-TXN-ID(ACT-IDX ACT-TXN-IDX) DELIMITED BY SPACE            
019300            ','                     DELIMITED BY SIZE                     
019400            WS-TIMESTAMP-TEXT(1:19) DELIMITED BY SIZE                     
019500            ','                     DELIMITED BY SIZE                     
019600            WS-CSV-TYPE              DELIMITED BY SIZE                    
019700            ','                     DELIMITED BY SIZE                     
019800            WS-AMOUNT-EDIT           DELIMITED BY SIZE                    
019900            ','                     DELIMITED BY SIZE                     
020000            WS-BALANCE-EDIT          DELIMITED BY SIZE                    
020100            ','                     DELIMITED BY SIZE                     
020200            WS-NARRATION-ESC(1:WS-NARR-ESC-LEN)                           
020300                                     DELIMITED BY SIZE                    
020400         INTO CSV-TEXT                                                    
020500         WITH POINTER WS-ESC-PTR.                                         
020600     WRITE CSV-LINE-OUT.                                                  
020700 120-WRITE-ONE-DETAIL-EXIT.                                               
020800     EXIT.                                                                
020900 130-SPLIT-TXN-DATE.                                                      
021000     DIVIDE ACT-TXN-DATE(ACT-IDX ACT-TXN-IDX) BY 10000                    
021100         GIVING WS-TS-YEAR.                                               
021200     DIVIDE ACT-TXN-DATE(ACT-IDX ACT-TXN-IDX) BY 100                      
021300         GIVING WS-TS-DATE-QUOT                                           
021400         REMAINDER WS-TS-DATE-REM.                                        
021500     DIVIDE WS-TS-DATE-QUOT BY 100                                        
021600         GIVING WS-TS-DATE-QUOT                                           
021700         REMAINDER WS-TS-MONTH.                                           
021800     MOVE WS-TS-DATE-REM TO WS-TS-DAY.                                    
021900 130-SPLIT-TXN-DATE-EXIT.                                                 
022000     EXIT.                                                                
022100 140-SPLIT-TXN-TIME.                                                      
022200     DIVIDE ACT-TXN-TIME(ACT-IDX ACT-TXN-IDX) BY 10000                    
022300         GIVING WS-TS-HOUR.                                               
022400     DIVIDE ACT-TXN-TIME(ACT-IDX ACT-TXN-IDX) BY 100                      
022500         GIVING WS-TS-DATE-QUOT                                           
022600         REMAINDER WS-TS-SECOND.                                          
022700     DIVIDE WS-TS-DATE-QUOT BY 100                                        
022800         GIVING WS-TS-DATE-QUOT                                           
022900         REMAINDER WS-TS-MINUTE.                                          
023000 140-SPLIT-TXN-TIME-EXIT.                                                 
023100     EXIT.                                                                
023200****************************************************************          
023300* 150 - WRAP THE NARRATION IN QUOTES AND DOUBLE ANY EMBEDDED              
023400* QUOTE MARK - SPREADSHEET-SAFE CSV - REQ 0108.  NO INTRINSIC             
023500* FUNCTION ON THIS COMPILER SO WE TRIM AND SCAN BY HAND.                  
023600****************************************************************          
023700 150-ESCAPE-NARRATION.                                                    
023800     MOVE SPACES TO WS-NARRATION-ESC.                                     
023900     MOVE 1 TO WS-ESC-PTR.                                                
024000     STRING '"' DELIMITED BY SIZE INTO WS-NARRATION-ESC                   
024100         WITH POINTER WS-ESC-PTR.                                         
024200     PERFORM 160-CALC-NARR-LEN THRU 160-CALC-NARR-LEN-EXIT                
024300         VARYING WS-NARR-LEN FROM 60 BY -1                                
024400         UNTIL WS-NARR-LEN < 1                                            
024500            OR ACT-TXN-NARRATION(ACT-IDX ACT-TXN-IDX)                     
024600                  (WS-NARR-LEN:1) NOT = SPACE.                            
024700     IF WS-NARR-LEN > 0                                                   
024800         PERFORM 170-ESCAPE-ONE-CHAR THRU 170-ESCAPE-ONE-CHAR-EXIT        
024900             VARYING WS-NARR-IDX FROM 1 BY 1                              
025000             UNTIL WS-NARR-IDX > WS-NARR-LEN                              
025100     END-IF.                                                              
025200     STRING '"' DELIMITED BY SIZE INTO WS-NARRATION-ESC                   
025300         WITH POINTER WS-ESC-PTR.                                         
025400 150-ESCAPE-NARRATION-EXIT.                                               
025500     EXIT.                                                                
025600 160-CALC-NARR-LEN.                                                       
025700     CONTINUE.                                                            
025800 160-CALC-NARR-LEN-EXIT.                                                  
025900     EXIT.                                                                
026000 170-ESCAPE-ONE-CHAR.                                                     
026100     MOVE ACT-TXN-NARRATION(ACT-IDX ACT-TXN-IDX)                          
026200              (WS-NARR-IDX:1) TO WS-ONE-NARR-CHAR.                        
026300     IF WS-ONE-NARR-CHAR = '"'                                            
026400         STRING '""' DELIMITED BY SIZE INTO WS-NARRATION-ESC              
026500             WITH POINTER WS-ESC-PTR                                      
026600     ELSE                                                                 
026700         STRING WS-ONE-NARR-CHAR DELIMITED BY SIZE                        
026800             INTO WS-NARRATION-ESC                                        
026900             WITH POINTER WS-ESC-PTR                                      
027000     END-IF.                                                              
027100 170-ESCAPE-ONE-CHAR-EXIT.                                                
027200     EXIT.                                                                
