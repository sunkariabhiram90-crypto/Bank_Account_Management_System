000100***************************************************************           
000200* LDGACTB  --  IN-MEMORY ACCOUNT TABLE FOR THE BRANCH LEDGER    *         
000300* MEMBER OF COPYLIB BRLDG.COBOL.COPYLIB                        *          
000400***************************************************************           
000500* ONE ENTRY PER OPEN ACCOUNT, BUILT FROM MSTRFILE AT LOAD TIME  *         
000600* AND WRITTEN BACK AT SAVE TIME (SEE LDGACCT FOR THE ON-DISK    *         
000700* RECORD SHAPE). CAPACITY BELOW IS AN OPS-SET HOUSE LIMIT, NOT  *         
000800* A BUSINESS RULE - RAISE WS-MAX-ACCOUNTS/WS-MAX-TXN-PER-ACCT   *         
000900* AND RE-ASSEMBLE IF THE BRANCH OUTGROWS IT.                    *         
001000*---------------------------------------------------------------          
001100* CHANGE LOG                                                    *         
001200*---------------------------------------------------------------          
001300*  01/18/94  R.ALVES    REQ 9403  INITIAL TABLE, 1000 ACCOUNTS            
001400*  11/30/94  R.ALVES    REQ 9417  ADDED ACT-PIN-HASH/ACT-PIN-SALT         
001500*                       TO SUPPORT PER-ACCOUNT PIN AUTHENTICATION         
001600*  05/30/95  R.ALVES    REQ 9521  ADDED ACT-TXN-IS-REVERSIBLE 88          
001700*                       FOR THE NEW REVERSE-TRANSACTION REQUEST           
001800*  06/02/97  M.KOSTA    REQ 9733  RAISED TO 2000 ACCOUNTS, TABLE          
001900*                       WAS FILLING UP AT THE UPTOWN BRANCH               
002000*  06/02/97  M.KOSTA    REQ 9734  RAISED TXN HISTORY PER ACCOUNT          
002100*                       TO 300 ENTRIES, SAME OUTGROWTH PROBLEM            
002200*  09/02/98  J.FARR     REQ 9844  Y2K REMEDIATION - NO CHANGE             
002300*                       NEEDED, DATES ALREADY 4 DIGIT YEAR                
002400*  04/14/99  J.FARR     REQ 9916  DOCUMENTED ACT-TXN-COUNT USAGE          
002500*                       FOR THE NEW OWNER-NAME FILTER ON LDGRPT1          
002600*  03/18/01  J.FARR     REQ 0108  NO LAYOUT CHANGE, COMMENT ONLY -        
002700*                       CONFIRMED TABLE SIZES VS ORION CONVERSION         
002800*  09/11/01  T.NUNEZ    REQ 0144  REVIEWED FOR DISASTER RECOVERY          
002900*                       SITE REBUILD, NO FIELDS ADDED OR REMOVED          
003000*---------------------------------------------------------------          
003100 01  WS-ADMIN-RECORD.                                                     
003200     05  WS-ADMIN-USER             PIC X(20).                             
003300     05  WS-ADMIN-PASS-HASH        PIC X(44).                             
003400     05  WS-ADMIN-PASS-SALT        PIC X(24).                             
003500     05  WS-ADMIN-NEXT-ACCT-NO     PIC 9(10).                             
003600     05  FILLER                    PIC X(05).                             
003700 01  WS-LEDGER-LIMITS.                                                    
003800     05  WS-MAX-ACCOUNTS           PIC S9(04) COMP VALUE +2000.           
003900     05  WS-MAX-TXN-PER-ACCT       PIC S9(04) COMP VALUE +300.            
004000     05  FILLER                    PIC X(04).                             
004100 01  WS-ACCOUNT-TABLE.                                                    
004200     05  ACT-ENTRY OCCURS 2000 TIMES                                      
004300                   INDEXED BY ACT-IDX ACT-SRCH-IDX.                       
004400         10  ACT-ACCT-NUMBER       PIC 9(10).                             
004500         10  ACT-OWNER-NAME        PIC X(40).                             
004600         10  ACT-TYPE              PIC X(01).                             
004700             88  ACT-TYPE-SAVINGS      VALUE 'S'.                         
004800             88  ACT-TYPE-CURRENT      VALUE 'C'.                         
004900         10  ACT-BALANCE           PIC S9(11)V99 COMP-3.                  
005000         10  ACT-PIN-HASH          PIC X(44).                             
005100         10  ACT-PIN-SALT          PIC X(24).                             
005200         10  ACT-ACTIVE            PIC X(01).                             
005300             88  ACT-IS-ACTIVE         VALUE 'Y'.                         
005400             88  ACT-IS-FROZEN         VALUE 'N'.                         
005500         10  ACT-CREATED-DATE      PIC 9(08).                             
005600         10  ACT-CREATED-TIME      PIC 9(06).                             
005700         10  ACT-TXN-COUNT         PIC 9(04).                             
005800         10  FILLER                PIC X(05).                             
005900         10  ACT-TXN-ENTRY OCCURS 300 TIMES                               
006000                   INDEXED BY ACT-TXN-IDX.                                
006100             15  ACT-TXN-ID            PIC X(36).                         
006200             15  ACT-TXN-DATE          PIC 9(08).                         
006300             15  ACT-TXN-TIME          PIC 9(06).                         
006400             15  ACT-TXN-TYPE          PIC X(01).                         
006500                 88  ACT-TXN-IS-DEPOSIT    VALUE 'D'.                     
006600                 88  ACT-TXN-IS-WITHDRAWAL VALUE 'W'.                     
006700                 88  ACT-TXN-IS-TRANSFER   VALUE 'T'.                     
006800                 88  ACT-TXN-IS-REVERSIBLE VALUE 'D' 'W'.                 
006900             15  ACT-TXN-AMOUNT        PIC S9(9)V99  COMP-3.              
007000             15  ACT-TXN-BAL-AFTER     PIC S9(11)V99 COMP-3.              
007100             15  ACT-TXN-NARRATION     PIC X(60).                         
007200             15  FILLER                PIC X(16).                         
007300 01  WS-ACCOUNT-COUNT              PIC S9(08) COMP VALUE +0.              
