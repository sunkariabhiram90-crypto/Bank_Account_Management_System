000100***************************************************************           
000200* LDGTREQ  --  TELLER REQUEST RECORD / CSV EXPORT LINE          *         
000300* MEMBER OF COPYLIB BRLDG.COBOL.COPYLIB                        *          
000400***************************************************************           
000500* TR-REQUEST-TYPE DRIVES THE EVALUATE IN LDGMST1 100-PROCESS-  *          
000600* REQUESTS. THIS IS THE BATCH STAND-IN FOR WHAT USED TO BE     *          
000700* TYPED AT THE TELLER TERMINAL ONE SCREEN AT A TIME - SEE THE  *          
000800* REQUEST TYPE TABLE BELOW.                                    *          
000900*---------------------------------------------------------------          
001000* CHANGE LOG                                                    *         
001100*---------------------------------------------------------------          
001200*  01/18/94  R.ALVES    REQ 9403  INITIAL REQUEST RECORD,       *         
001300*                       CARRIES CREATE/DEPOSIT/WITHDRAW/XFER              
001400*  05/30/95  R.ALVES    REQ 9521  ADDED REVERSE, FREEZETOG,               
001500*                       CHGPIN REQUEST TYPES                              
001600*  11/11/96  M.KOSTA    REQ 9662  ADDED ADMINLOGN, LOGIN,                 
001700*                       REPORT, MINISTMT, CSVEXPORT REQUESTS              
001800*  09/02/98  J.FARR     REQ 9844  Y2K REMEDIATION - NO CHANGE             
001900*                       NEEDED, NO DATE FIELDS ON THIS RECORD             
002000*  04/14/99  J.FARR     REQ 9916  DOCUMENTED TR-SEARCH-TEXT AS            
002100*                       THE OWNER-NAME FILTER FOR REPORT REQUEST          
002200*  03/18/01  J.FARR     REQ 0108  TR-NARRATION MAY NOW CARRY              
002300*                       COMMAS OR QUOTE MARKS, ESCAPED ON EXPORT          
002400*  09/11/01  T.NUNEZ    REQ 0144  REVIEWED FOR DISASTER RECOVERY          
002500*                       SITE REBUILD, NO FIELDS ADDED OR REMOVED          
002600*---------------------------------------------------------------          
002700 01  TRAN-REQUEST-RECORD.                                                 
002800     05  TR-REQUEST-TYPE           PIC X(10).                             
002900         88  TR-REQ-CREATE-ACCOUNT  VALUE 'CREATEACCT'.                   
003000         88  TR-REQ-DEPOSIT         VALUE 'DEPOSIT   '.                   
003100         88  TR-REQ-WITHDRAW        VALUE 'WITHDRAW  '.                   
003200         88  TR-REQ-TRANSFER        VALUE 'TRANSFER  '.                   
003300         88  TR-REQ-REVERSE         VALUE 'REVERSE   '.                   
003400         88  TR-REQ-FREEZE-TOGGLE   VALUE 'FREEZETOG '.                   
003500         88  TR-REQ-CHANGE-PIN      VALUE 'CHGPIN    '.                   
003600         88  TR-REQ-ADMIN-LOGIN     VALUE 'ADMINLOGN '.                   
003700         88  TR-REQ-LOGIN           VALUE 'LOGIN     '.                   
003800         88  TR-REQ-REPORT          VALUE 'REPORT    '.                   
003900         88  TR-REQ-MINI-STMT       VALUE 'MINISTMT  '.                   
004000         88  TR-REQ-CSV-EXPORT      VALUE 'CSVEXPORT '.                   
004100         88  TR-REQ-SET-ADMIN-PW    VALUE 'SETADMPW  '.                   
004200     05  TR-ACCT-NUMBER            PIC 9(10).                             
004300     05  TR-TO-ACCT-NUMBER         PIC 9(10).                             
004400     05  TR-AMOUNT                 PIC S9(9)V99.                          
004500     05  TR-NARRATION              PIC X(60).                             
004600     05  TR-PIN                    PIC X(04).                             
004700     05  TR-NEW-PIN                PIC X(04).                             
004800     05  TR-OWNER-NAME             PIC X(40).                             
004900     05  TR-ACCT-TYPE              PIC X(01).                             
005000     05  TR-ADMIN-USER             PIC X(20).                             
005100     05  TR-ADMIN-PASS             PIC X(20).                             
005200     05  TR-TXN-ID                 PIC X(36).                             
005300     05  TR-SEARCH-TEXT            PIC X(40).                             
005400     05  FILLER                    PIC X(04).                             
